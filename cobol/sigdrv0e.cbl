000100*--------------------------------------------------------------------*
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID. SIGDRV0O.
000500 AUTHOR. J. REIMANN.
000600 INSTALLATION. WERTPAPIERHANDEL-BATCHZENTRUM.
000700 DATE-WRITTEN. 1988-04-11.
000800 DATE-COMPILED.
000900 SECURITY. NUR INTERNE VERARBEITUNG - BATCHKENNUNG BTS8804.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 2009-10-06
001300* Letzte Version   :: A.03.00
001400* Kurzbeschreibung :: Treiber Signalermittlung (MA5/MA20-Crossover)
001500* Auftrag          :: BTS8804
001600* Package          :: BATCH
001700*
001800* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers. | Datum    | von | Kommentar                             *
002200*-------|----------|-----|---------------------------------------*
002300*A.00.00|1988-04-11| jr  | Neuerstellung                         *
002400*-------|----------|-----|---------------------------------------*
002500*A.00.01|1988-09-02| jr  | Tagestabelle von 250 auf 500 Eintraege *
002600*       |          |     | erweitert (mehrjaehrige Kurshistorien) *
002700*-------|----------|-----|---------------------------------------*
002800*A.01.00|1991-11-14| hm  | Mindestanzahl Tage (30/21) gemaess     *
002900*       |          |     | fachlicher Vorgabe parametrisiert      *
003000*-------|----------|-----|---------------------------------------*
003100*A.01.01|1993-02-08| jr  | Rundung TAKE-PROFIT/STOP-LOSS auf      *
003200*       |          |     | HALF-UP umgestellt (Revision Fachl.)   *
003300*-------|----------|-----|---------------------------------------*
003400*A.02.00|1999-01-11| ba  | Jahrtausendwechsel: Datumsfeld DP-DATU CR99-004
003500*       |          |     | ist 4-stellig im Jahr, keine Aenderung CR99-004
003600*-------|----------|-----|---------------------------------------*
003700*A.02.01|2004-03-30| kl  | Parameterdatei BTSPARM statt Kommando- *
003800*       |          |     | zeile (Vorlauf P100 neu geschrieben)   *
003900*-------|----------|-----|---------------------------------------*
004000*A.03.00|2009-10-06| kl  | Tagestabelle auf 1250 Eintraege (ca. 5 *
004100*       |          |     | Jahre Historie) aufgestockt            *
004200*----------------------------------------------------------------*
004300*
004400* Programmbeschreibung
004500* --------------------
004600*
004700* SIGDRV0O liest die taeglichen Kursdaten aller Symbole (zu einer
004800* Datei zusammengefuehrt, aufsteigend nach Symbol und Datum sortiert)
004900* und ermittelt je Symbol, ob am letzten Handelstag ein Schnitt-
005000* punkt des 5-Tage- ueber den 20-Tage-Durchschnitt vorliegt
005100* (Regel B-E1). Liegt ein solches Signal vor, werden Kaufmenge
005200* (Regel B-E2) und Gewinnmitnahme-/Verlustbegrenzungsmarken
005300* (Regel B-E3) berechnet und ein SIGNAL-RECORD geschrieben.
005400*
005500* Symbole mit weniger als 30 gueltigen Tagessaetzen werden
005600* uebersprungen, ebenso Tagessaetze mit nicht-numerischem oder
005700* leerem Schlusskurs.
005800*
005900******************************************************************
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     SWITCH-15 IS ANZEIGE-VERSION
006500         ON STATUS IS SHOW-VERSION.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT PARAMETER-FILE  ASSIGN TO "BTSPARM"
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS PARM-FILE-STATUS.
007200
007300     SELECT DAILY-PRICE-FILE ASSIGN TO "DAILYPRC"
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS DP-FILE-STATUS.
007600
007700     SELECT SIGNAL-FILE      ASSIGN TO "SIGNLFIL"
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS SG-FILE-STATUS.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300*--------------------------------------------------------------------*
008400* Laufparameter (ein Satz)
008500*--------------------------------------------------------------------*
008600 FD  PARAMETER-FILE
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 37 CHARACTERS.
008900     COPY BTSPRMC.
009000
009100*--------------------------------------------------------------------*
009200* Taegliche Kursdaten, alle Symbole, aufsteigend Symbol+Datum
009300*--------------------------------------------------------------------*
009400 FD  DAILY-PRICE-FILE
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 80 CHARACTERS.
009700     COPY BTSDPRC.
009800
009900*--------------------------------------------------------------------*
010000* Ausgabe Kaufsignale
010100*--------------------------------------------------------------------*
010200 FD  SIGNAL-FILE
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 56 CHARACTERS.
010500     COPY BTSSGRC.
010600
010700 WORKING-STORAGE SECTION.
010800*--------------------------------------------------------------------*
010900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011000*--------------------------------------------------------------------*
011100 01          COMP-FELDER.
011200     05      C4-TAGE-ANZ         PIC S9(04) COMP VALUE ZERO.
011300     05      C4-N                PIC S9(04) COMP.
011400     05      C4-I1               PIC S9(04) COMP.
011500     05      C4-MAXTAGE          PIC S9(04) COMP VALUE 1250.
011600
011700     05      C4-X.
011800      10                         PIC X VALUE LOW-VALUE.
011900      10     C4-X2               PIC X.
012000     05      C4-NUM REDEFINES C4-X
012100                                 PIC S9(04) COMP.
012200
012300     05      C9-SIGNALE          PIC S9(09) COMP VALUE ZERO.
012400     05      C9-SYMBOLE-GELESEN  PIC S9(09) COMP VALUE ZERO.
012500     05      C9-TAGE-VERWORFEN   PIC S9(09) COMP VALUE ZERO.
012600     05      FILLER              PIC X(01).
012700
012800*--------------------------------------------------------------------*
012900* Display-Felder: Praefix D
013000*--------------------------------------------------------------------*
013100 01          DISPLAY-FELDER.
013200     05      D-NUM4              PIC -9(04).
013300     05      D-NUM9              PIC -9(09).
013400     05      D-SYMBOL            PIC X(06).
013500     05      D-BETRAG            PIC -9(09).99.
013600     05      FILLER              PIC X(01).
013700
013800*--------------------------------------------------------------------*
013900* Felder mit konstantem Inhalt: Praefix K
014000*--------------------------------------------------------------------*
014100 01          KONSTANTE-FELDER.
014200     05      K-MODUL             PIC X(08)       VALUE "SIGDRV0O".
014300     05      K-MODUL-VERS        PIC X(07)       VALUE "A.03.00".
014400     05      K-KAPITAL-DEFAULT   PIC S9(09)V9(02) VALUE 100000.00.
014500     05      K-MIN-TAGE          PIC S9(04) COMP VALUE 30.
014600     05      K-MIN-TAGE-MA20     PIC S9(04) COMP VALUE 21.
014700     05      K-TP-FAKTOR         PIC S9(01)V9(02) VALUE 1.10.
014800     05      K-SL-FAKTOR         PIC S9(01)V9(02) VALUE 0.95.
014900     05      FILLER              PIC X(01).
015000
015100*--------------------------------------------------------------------*
015200* Conditional-Felder
015300*--------------------------------------------------------------------*
015400 01          SCHALTER.
015500     05      PARM-FILE-STATUS    PIC X(02).
015600          88 PARM-OK                          VALUE "00".
015700          88 PARM-NOK                         VALUE "01" THRU "99".
015800     05      DP-FILE-STATUS      PIC X(02).
015900          88 DP-OK                            VALUE "00".
016000          88 DP-EOF                           VALUE "10".
016100          88 DP-NOK                           VALUE "01" THRU "09"
016200                                                     "11" THRU "99".
016300     05      SG-FILE-STATUS      PIC X(02).
016400          88 SG-OK                            VALUE "00".
016500          88 SG-NOK                           VALUE "01" THRU "99".
016600
016700     05      DP-LAUF-SCHALTER    PIC 9       VALUE ZERO.
016800          88 DP-KEIN-EOF                      VALUE ZERO.
016900          88 DP-LETZTER-SATZ                  VALUE 1.
017000
017100     05      W-SIGNAL-SCHALTER   PIC 9       VALUE ZERO.
017200          88 W-KEIN-SIGNAL                    VALUE ZERO.
017300          88 W-SIGNAL-VORHANDEN               VALUE 1.
017400
017500     05      PRG-STATUS          PIC 9       VALUE ZERO.
017600          88 PRG-OK                           VALUE ZERO.
017700          88 PRG-ABBRUCH                      VALUE 1.
017800
017900     05      DATEIEN-OFFEN-SCHALTER PIC 9    VALUE ZERO.
018000          88 DATEIEN-OFFEN                    VALUE 1.
018100     05      FILLER              PIC X(01).
018200
018300*--------------------------------------------------------------------*
018400* Tagestabelle: je Symbol die gueltigen Schlusskurse in Datumsfolge
018500*--------------------------------------------------------------------*
018600 01          TAGESTABELLE.
018700     05      TAGE-EINTRAG OCCURS 1250 TIMES
018800                          INDEXED BY TT-NDX.
018900         10  TE-CLOSE            PIC S9(05)V9(02).
019000     05      FILLER              PIC X(01).
019100
019200*--------------------------------------------------------------------*
019300* Alternative Sicht: Summenfeld mit 6 Dezimalstellen fuer die
019400* Durchschnittsberechnung (Regel B-E1: mind. 6 Nachkommastellen im
019500* Vergleich).
019600*--------------------------------------------------------------------*
019700 01          SUMMENFELDER.
019800     05      W-SUMME             PIC S9(09)V9(06).
019900     05      W-MA5-L             PIC S9(05)V9(06).
020000     05      W-MA20-L            PIC S9(05)V9(06).
020100     05      W-MA5-P             PIC S9(05)V9(06).
020200     05      W-MA20-P            PIC S9(05)V9(06).
020300 01          SUMMENFELDER-ALT REDEFINES SUMMENFELDER.
020400     05      W-SUMME-ALT-X       PIC X(15).
020500     05      FILLER              PIC X(44).
020600
020700*--------------------------------------------------------------------*
020800* weitere Arbeitsfelder
020900*--------------------------------------------------------------------*
021000 01          WORK-FELDER.
021100     05      W-VORIGES-SYMBOL    PIC X(06)      VALUE SPACES.
021200     05      W-DUMMY             PIC X(02).
021300     05      FILLER              PIC X(01).
021400
021500 01          ZEILE               PIC X(80)      VALUE SPACES.
021600
021700*--------------------------------------------------------------------*
021800* Gemeinsamer Fehlerblock (angelehnt an WSYS022C)
021900*--------------------------------------------------------------------*
022000     COPY    BTSERRC.
022100
022200 PROCEDURE DIVISION.
022300
022400******************************************************************
022500* Steuerungs-Section
022600******************************************************************
022700 A100-STEUERUNG SECTION.
022800 A100-00.
022900**  ---> wenn SWITCH-15 gesetzt ist: nur Versionsanzeige, dann Ende
023000     IF  SHOW-VERSION
023100         DISPLAY K-MODUL " Version " K-MODUL-VERS
023200                 " - Treiber Signalermittlung"
023300         STOP RUN
023400     END-IF
023500
023600**  ---> Vorlauf: Parameter lesen, Dateien oeffnen
023700     PERFORM B000-VORLAUF
023800
023900     IF  PRG-ABBRUCH
024000         CONTINUE
024100     ELSE
024200**  ---> Verarbeitung
024300         PERFORM B100-VERARBEITUNG
024400     END-IF
024500
024600**  ---> Nachlauf: Dateien schliessen, Endemeldung
024700     PERFORM B090-ENDE
024800     STOP RUN
024900     .
025000 A100-99.
025100     EXIT.
025200
025300******************************************************************
025400* Vorlauf
025500******************************************************************
025600 B000-VORLAUF SECTION.
025700 B000-00.
025800**  ---> Initialisierung Felder
025900     PERFORM C000-INIT
026000
026100**  ---> Laufparameter lesen (Kapital je Trade)
026200     PERFORM P100-LESE-PARAMETER
026300
026400**  ---> Kursdatei und Signaldatei oeffnen
026500     OPEN INPUT DAILY-PRICE-FILE
026600     IF  NOT DP-OK
026700         MOVE "B000-VORLAUF" TO ERROR-PARAGRAPH
026800         MOVE DP-FILE-STATUS TO ERROR-FILE-STATUS
026900         SET ERROR-DATEIFEHLER TO TRUE
027000         MOVE "OPEN DAILY-PRICE-FILE fehlgeschlagen" TO ERROR-TEXT
027100         PERFORM Z999-ERRLOG
027200         SET PRG-ABBRUCH TO TRUE
027300     ELSE
027400         OPEN OUTPUT SIGNAL-FILE
027500         IF  NOT SG-OK
027600             MOVE "B000-VORLAUF" TO ERROR-PARAGRAPH
027700             MOVE SG-FILE-STATUS TO ERROR-FILE-STATUS
027800             SET ERROR-DATEIFEHLER TO TRUE
027900             MOVE "OPEN SIGNAL-FILE fehlgeschlagen" TO ERROR-TEXT
028000             PERFORM Z999-ERRLOG
028100             CLOSE DAILY-PRICE-FILE
028200             SET PRG-ABBRUCH TO TRUE
028300         ELSE
028400             SET DATEIEN-OFFEN TO TRUE
028500         END-IF
028600     END-IF
028700     .
028800 B000-99.
028900     EXIT.
029000
029100******************************************************************
029200* Verarbeitung
029300******************************************************************
029400 B100-VERARBEITUNG SECTION.
029500 B100-00.
029600**  ---> ersten Kurssatz lesen, dann Kontrollbruch-Schleife
029700     PERFORM S100-LIES-KURSSATZ
029800     PERFORM B120-VERARBEITUNGSSCHLEIFE UNTIL DP-LETZTER-SATZ
029900
030000**  ---> letztes angefangenes Symbol noch auswerten
030100     IF  W-VORIGES-SYMBOL NOT = SPACES
030200         PERFORM C200-VERARBEITE-SYMBOL
030300     END-IF
030400     .
030500 B100-99.
030600     EXIT.
030700
030800******************************************************************
030900* Verarbeitungsschleife (ein Durchlauf je Kurssatz)
031000******************************************************************
031100 B120-VERARBEITUNGSSCHLEIFE SECTION.
031200 B120-00.
031300**  ---> Kontrollbruch: Symbolwechsel -> voriges Symbol auswerten
031400     IF  DP-SYMBOL NOT = W-VORIGES-SYMBOL
031500     AND W-VORIGES-SYMBOL NOT = SPACES
031600         PERFORM C200-VERARBEITE-SYMBOL
031700     END-IF
031800
031900     MOVE DP-SYMBOL TO W-VORIGES-SYMBOL
032000
032100**  ---> nur gueltige (numerische) Schlusskurse in die Tabelle
032200     IF  DP-CLOSE NUMERIC
032300         PERFORM C215-UEBERNAHME-TAG
032400     ELSE
032500         ADD 1 TO C9-TAGE-VERWORFEN
032600     END-IF
032700
032800     PERFORM S100-LIES-KURSSATZ
032900     .
033000 B120-99.
033100     EXIT.
033200
033300******************************************************************
033400* Ende
033500******************************************************************
033600 B090-ENDE SECTION.
033700 B090-00.
033800     IF  DATEIEN-OFFEN
033900         CLOSE DAILY-PRICE-FILE
034000         CLOSE SIGNAL-FILE
034100     END-IF
034200
034300     IF  PRG-ABBRUCH
034400         DISPLAY " "
034500         DISPLAY ">>> SIGDRV0O: ABBRUCH <<<"
034600         DISPLAY " "
034700     ELSE
034800         MOVE C9-SIGNALE TO D-NUM9
034900         STRING "SIGDRV0O: Signalermittlung beendet - "
035000                DELIMITED BY SIZE,
035100                "Signale geschrieben: " DELIMITED BY SIZE,
035200                D-NUM9                  DELIMITED BY SIZE
035300           INTO ZEILE
035400         DISPLAY ZEILE
035500         MOVE SPACES TO ZEILE
035600         MOVE C9-SYMBOLE-GELESEN TO D-NUM9
035700         STRING "          Symbole verarbeitet: " DELIMITED BY SIZE,
035800                D-NUM9                            DELIMITED BY SIZE
035900           INTO ZEILE
036000         DISPLAY ZEILE
036100         DISPLAY "          Ausgabedatei: SIGNLFIL"
036200     END-IF
036300     .
036400 B090-99.
036500     EXIT.
036600
036700******************************************************************
036800* Initialisierung von Feldern und Strukturen
036900******************************************************************
037000 C000-INIT SECTION.
037100 C000-00.
037200     INITIALIZE SCHALTER
037300                GEN-ERROR
037400                TAGESTABELLE
037500                SUMMENFELDER
037600     MOVE SPACES TO W-VORIGES-SYMBOL
037700     MOVE ZERO   TO C4-TAGE-ANZ
037800                    C9-SIGNALE
037900                    C9-SYMBOLE-GELESEN
038000                    C9-TAGE-VERWORFEN
038100     .
038200 C000-99.
038300     EXIT.
038400
038500******************************************************************
038600* Tagessatz (gueltiger Schlusskurs) in die Tagestabelle uebernehmen
038700******************************************************************
038800 C215-UEBERNAHME-TAG SECTION.
038900 C215-00.
039000     IF  C4-TAGE-ANZ < C4-MAXTAGE
039100         ADD 1 TO C4-TAGE-ANZ
039200         MOVE DP-CLOSE TO TE-CLOSE (C4-TAGE-ANZ)
039300     ELSE
039400         ADD 1 TO C9-TAGE-VERWORFEN
039500         MOVE W-VORIGES-SYMBOL TO D-SYMBOL
039600         DISPLAY "WARNUNG: Tagestabelle voll fuer Symbol " D-SYMBOL
039700     END-IF
039800     .
039900 C215-99.
040000     EXIT.
040100
040200******************************************************************
040300* Auswertung eines vollstaendig gelesenen Symbols
040400******************************************************************
040500 C200-VERARBEITE-SYMBOL SECTION.
040600 C200-00.
040700     ADD 1 TO C9-SYMBOLE-GELESEN
040800     SET W-KEIN-SIGNAL TO TRUE
040900
041000     IF  C4-TAGE-ANZ >= K-MIN-TAGE
041100         PERFORM C220-BERECHNE-DURCHSCHNITTE
041200         PERFORM C230-PRUEFE-CROSSOVER
041300         IF  W-SIGNAL-VORHANDEN
041400             PERFORM C240-BERECHNE-MENGE
041500             IF  W-SIGNAL-VORHANDEN
041600                 PERFORM C250-BERECHNE-MARKEN
041700             END-IF
041800         END-IF
041900     END-IF
042000
042100     MOVE ZERO TO C4-TAGE-ANZ
042200     .
042300 C200-99.
042400     EXIT.
042500
042600******************************************************************
042700* Gleitende Durchschnitte fuer letzten Tag (L) und vorletzten Tag
042800* (P) aus der Tagestabelle bilden (Regel B-E1)
042900******************************************************************
043000 C220-BERECHNE-DURCHSCHNITTE SECTION.
043100 C220-00.
043200     MOVE C4-TAGE-ANZ TO C4-N
043300
043400**  ---> MA5(L): letzte 5 Tage bis einschl. N
043500     MOVE ZERO TO W-SUMME
043600     PERFORM C221-ADDIERE-TAG
043700             VARYING C4-I1 FROM C4-N BY -1
043800             UNTIL C4-I1 < C4-N - 4
043900     COMPUTE W-MA5-L ROUNDED = W-SUMME / 5
044000
044100**  ---> MA20(L): letzte 20 Tage bis einschl. N
044200     MOVE ZERO TO W-SUMME
044300     PERFORM C221-ADDIERE-TAG
044400             VARYING C4-I1 FROM C4-N BY -1
044500             UNTIL C4-I1 < C4-N - 19
044600     COMPUTE W-MA20-L ROUNDED = W-SUMME / 20
044700
044800**  ---> MA5(P): 5 Tage bis einschl. N-1
044900     MOVE ZERO TO W-SUMME
045000     PERFORM C221-ADDIERE-TAG
045100             VARYING C4-I1 FROM C4-N - 1 BY -1
045200             UNTIL C4-I1 < C4-N - 5
045300     COMPUTE W-MA5-P ROUNDED = W-SUMME / 5
045400
045500**  ---> MA20(P): 20 Tage bis einschl. N-1
045600     MOVE ZERO TO W-SUMME
045700     PERFORM C221-ADDIERE-TAG
045800             VARYING C4-I1 FROM C4-N - 1 BY -1
045900             UNTIL C4-I1 < C4-N - 20
046000     COMPUTE W-MA20-P ROUNDED = W-SUMME / 20
046100     .
046200 C220-99.
046300     EXIT.
046400
046500******************************************************************
046600* Hilfsparagraph: einen Tageswert zur Summe addieren
046700******************************************************************
046800 C221-ADDIERE-TAG SECTION.
046900 C221-00.
047000     ADD TE-CLOSE (C4-I1) TO W-SUMME
047100     .
047200 C221-99.
047300     EXIT.
047400
047500******************************************************************
047600* Crossover-Pruefung (Regel B-E1)
047700******************************************************************
047800 C230-PRUEFE-CROSSOVER SECTION.
047900 C230-00.
048000     SET W-KEIN-SIGNAL TO TRUE
048100     IF  C4-TAGE-ANZ >= K-MIN-TAGE-MA20
048200         IF  W-MA5-P NOT > W-MA20-P
048300         AND W-MA5-L > W-MA20-L
048400             SET W-SIGNAL-VORHANDEN TO TRUE
048500         END-IF
048600     END-IF
048700     .
048800 C230-99.
048900     EXIT.
049000
049100******************************************************************
049200* Kaufmenge berechnen (Regel B-E2)
049300******************************************************************
049400 C240-BERECHNE-MENGE SECTION.
049500 C240-00.
049600     MOVE TE-CLOSE (C4-TAGE-ANZ) TO SG-BUY-PRICE
049700     COMPUTE SG-BUY-QTY = PM-KAPITAL-PRO-TRADE / SG-BUY-PRICE
049800     IF  SG-BUY-QTY NOT > ZERO
049900         SET W-KEIN-SIGNAL TO TRUE
050000     END-IF
050100     .
050200 C240-99.
050300     EXIT.
050400
050500******************************************************************
050600* Gewinnmitnahme-/Verlustbegrenzungsmarken berechnen (Regel B-E3)
050700* und SIGNAL-RECORD schreiben
050800******************************************************************
050900 C250-BERECHNE-MARKEN SECTION.
051000 C250-00.
051100     MOVE W-VORIGES-SYMBOL  TO SG-SYMBOL
051200     COMPUTE SG-TAKE-PROFIT ROUNDED = SG-BUY-PRICE * K-TP-FAKTOR
051300     COMPUTE SG-STOP-LOSS   ROUNDED = SG-BUY-PRICE * K-SL-FAKTOR
051400
051500     WRITE SIGNAL-RECORD
051600     IF  SG-OK
051700         ADD 1 TO C9-SIGNALE
051800     ELSE
051900         MOVE "C250-BERECHNE-MARKEN" TO ERROR-PARAGRAPH
052000         MOVE SG-FILE-STATUS TO ERROR-FILE-STATUS
052100         SET ERROR-DATEIFEHLER TO TRUE
052200         MOVE "WRITE SIGNAL-RECORD fehlgeschlagen" TO ERROR-TEXT
052300         PERFORM Z999-ERRLOG
052400     END-IF
052500     .
052600 C250-99.
052700     EXIT.
052800
052900******************************************************************
053000* Laufparameter lesen (Ersatz fuer das frueher genutzte
053100* GETSTARTUPTEXT der SSF-Treiber): Kapital pro Trade
053200******************************************************************
053300 P100-LESE-PARAMETER SECTION.
053400 P100-00.
053500     MOVE K-KAPITAL-DEFAULT TO PM-KAPITAL-PRO-TRADE
053600
053700     OPEN INPUT PARAMETER-FILE
053800     IF  NOT PARM-OK
053900         DISPLAY "SIGDRV0O: Parameterdatei BTSPARM nicht vorhanden -"
054000         DISPLAY "          Standardwert fuer Kapital pro Trade"
054100     ELSE
054200         READ PARAMETER-FILE
054300             AT END
054400                 DISPLAY "SIGDRV0O: Parameterdatei BTSPARM leer -"
054500                 DISPLAY "          Standardwert fuer Kapital pro Trade"
054600         END-READ
054700
054800         CLOSE PARAMETER-FILE
054900
055000         IF  PM-KAPITAL-ALT-X NOT NUMERIC
055100         OR  PM-KAPITAL-PRO-TRADE NOT > ZERO
055200             DISPLAY "SIGDRV0O: Kapitalbetrag in BTSPARM ungueltig -"
055300             DISPLAY "          Standardwert verwendet"
055400             MOVE K-KAPITAL-DEFAULT TO PM-KAPITAL-PRO-TRADE
055500         END-IF
055600     END-IF
055700     .
055800 P100-99.
055900     EXIT.
056000
056100******************************************************************
056200* Naechsten Kurssatz lesen
056300******************************************************************
056400 S100-LIES-KURSSATZ SECTION.
056500 S100-00.
056600     READ DAILY-PRICE-FILE
056700         AT END
056800             SET DP-LETZTER-SATZ TO TRUE
056900     END-READ
057000     .
057100 S100-99.
057200     EXIT.
057300
057400******************************************************************
057500* Fehler in Diagnoseblock schreiben/anzeigen
057600******************************************************************
057700 Z999-ERRLOG SECTION.
057800 Z999-00.
057900     SET ERR-GESETZT TO TRUE
058000     MOVE K-MODUL TO MODUL-NAME OF GEN-ERROR
058100     DISPLAY "*** FEHLER IN " MODUL-NAME OF GEN-ERROR
058200             " / " ERROR-PARAGRAPH
058300     DISPLAY "    KENNZEICHEN : " ERROR-KZ
058400     DISPLAY "    FILE-STATUS : " ERROR-FILE-STATUS
058500     DISPLAY "    TEXT        : " ERROR-TEXT
058600     INITIALIZE GEN-ERROR
058700     .
058800 Z999-99.
058900     EXIT.
059000
059100******************************************************************
059200* ENDE Source-Programm
059300******************************************************************
