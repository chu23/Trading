000100*--------------------------------------------------------------------*
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID. BKSDRV0O.
000500 AUTHOR. J. REIMANN.
000600 INSTALLATION. WERTPAPIERHANDEL-BATCHZENTRUM.
000700 DATE-WRITTEN. 1988-05-09.
000800 DATE-COMPILED.
000900 SECURITY. NUR INTERNE VERARBEITUNG - BATCHKENNUNG BTS8804.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 2004-03-30
001300* Letzte Version   :: A.02.00
001400* Kurzbeschreibung :: Treiber Kontrollsummierung Backtest-Ergebnis
001500* Auftrag          :: BTS8804
001600* Package          :: BATCH
001700*
001800*----------------------------------------------------------------*
001900* Vers. | Datum    | von | Kommentar                             *
002000*-------|----------|-----|---------------------------------------*
002100*A.00.00|1988-05-09| jr  | Neuerstellung                         *
002200*-------|----------|-----|---------------------------------------*
002300*A.00.01|1990-03-15| jr  | Gewinn-/Verlustquotient (P/L-Ratio)    *
002400*       |          |     | ergaenzt (Regel B-S3)                 *
002500*-------|----------|-----|---------------------------------------*
002600*A.01.00|1992-08-04| hm  | Sharpe-Kennzahl ergaenzt; eigene Wurzel-*
002700*       |          |     | Routine U300, da keine FUNCTION SQRT   *
002800*       |          |     | auf dieser Anlage verfuegbar ist       *
002900*-------|----------|-----|---------------------------------------*
003000*A.01.01|1999-01-11| ba  | Jahrtausendwechsel-Pruefung durchgefue CR99-004
003100*-------|----------|-----|---------------------------------------*
003200*A.02.00|2004-03-30| kl  | Sentinel-Wert fuer P/L-Ratio ohne       *
003300*       |          |     | Verlust-Trades auf Feldhoechstwert      *
003400*       |          |     | umgestellt (vorher 999999.99 hart-     *
003500*       |          |     | codiert, zu klein fuer lange Laeufe)    *
003600*----------------------------------------------------------------*
003700*
003800* Programmbeschreibung
003900* --------------------
004000*
004100* BKSDRV0O liest die Handelsergebnisse aus BKTDRV0O satzweise und
004200* bildet die Kontrollsummen ueber den gesamten Lauf: Anzahl Trades,
004300* Summe PNL, Anzahl/Summe Gewinner und Verlierer, Summe und Summe
004400* der Quadrate der Rendite. Am Dateiende werden Trefferquote (B-S1),
004500* Gesamt-PNL (B-S2), Gewinn-/Verlustquotient (B-S3) und Sharpe-
004600* Kennzahl (B-S4) berechnet, als BACKTEST-SUMMARY geschrieben und
004700* in einer einfachen Kurzuebersicht ausgegeben. Bei 0 Trades wird
004800* ein Satz mit lauter Nullen geschrieben.
004900*
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     SWITCH-15 IS ANZEIGE-VERSION
005600         ON STATUS IS SHOW-VERSION.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT TRADE-RESULT-FILE ASSIGN TO "TRADRSLT"
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS TR-FILE-STATUS.
006300
006400     SELECT SUMMARY-FILE      ASSIGN TO "BTSSUMM"
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS BS-FILE-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  TRADE-RESULT-FILE
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 80 CHARACTERS.
007300     COPY BTSTRRC.
007400
007500 FD  SUMMARY-FILE
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 80 CHARACTERS.
007800     COPY BTSBSRC.
007900
008000 WORKING-STORAGE SECTION.
008100*--------------------------------------------------------------------*
008200* Comp-Felder: Praefix Cn mit n = Anzahl Digits. Die Kontrollsummen
008300* werden als COMP gefuehrt und erst beim Schreiben in die gepackt-
008400* dezimalen Ausgabefelder von BACKTEST-SUMMARY uebertragen.
008500*--------------------------------------------------------------------*
008600 01          COMP-FELDER.
008700     05      C4-Y.
008800      10                              PIC X VALUE LOW-VALUE.
008900      10     C4-Y2                    PIC X.
009000     05      C4-I1 REDEFINES C4-Y
009100                                      PIC S9(04) COMP.
009200
009300     05      C4-X.
009400      10                              PIC X VALUE LOW-VALUE.
009500      10     C4-X2                    PIC X.
009600     05      C4-NUM REDEFINES C4-X
009700                                      PIC S9(04) COMP.
009800
009900     05      C7-TRADES                PIC S9(07) COMP VALUE ZERO.
010000     05      C7-GEWINNER              PIC S9(07) COMP VALUE ZERO.
010100     05      C7-VERLIERER             PIC S9(07) COMP VALUE ZERO.
010200
010300     05      C13-SUMME-PNL            PIC S9(13)V9(02) COMP
010400                                                         VALUE ZERO.
010500     05      C13-SUMME-GEWINN-PNL     PIC S9(13)V9(02) COMP
010600                                                         VALUE ZERO.
010700     05      C13-SUMME-VERLUST-PNL    PIC S9(13)V9(02) COMP
010800                                                         VALUE ZERO.
010900
011000     05      C09-SUMME-RETURN         PIC S9(09)V9(06) COMP
011100                                                         VALUE ZERO.
011200     05      C13-SUMME-RETURN-QUADRAT PIC S9(13)V9(06) COMP
011300                                                         VALUE ZERO.
011400
011500     05      C07-MITTEL-GEWINN        PIC S9(09)V9(06) COMP.
011600     05      C07-MITTEL-VERLUST       PIC S9(09)V9(06) COMP.
011700     05      C07-MITTEL-RETURN        PIC S9(09)V9(06) COMP.
011800     05      C07-VARIANZ              PIC S9(13)V9(06) COMP.
011900     05      C07-STDABW               PIC S9(09)V9(06) COMP.
012000     05      FILLER                   PIC X(01).
012100
012200*--------------------------------------------------------------------*
012300* Display-Felder: Praefix D
012400*--------------------------------------------------------------------*
012500 01          DISPLAY-FELDER.
012600     05      D-NUM7                   PIC -9(07).
012700     05      D-BETRAG13               PIC -9(13).99.
012800     05      D-QUOTIENT               PIC -9(07).999999.
012900     05      D-ANTEIL                 PIC -9.999999.
013000     05      FILLER                   PIC X(01).
013100
013200*--------------------------------------------------------------------*
013300* Felder mit konstantem Inhalt: Praefix K
013400*--------------------------------------------------------------------*
013500 01          KONSTANTE-FELDER.
013600     05      K-MODUL                  PIC X(08) VALUE "BKSDRV0O".
013700     05      K-MODUL-VERS             PIC X(07) VALUE "A.02.00".
013800     05      K-NEWTON-SCHRITTE        PIC S9(02) COMP VALUE 25.
013900     05      FILLER                   PIC X(01).
014000
014100*--------------------------------------------------------------------*
014200* Conditional-Felder
014300*--------------------------------------------------------------------*
014400 01          SCHALTER.
014500     05      TR-FILE-STATUS           PIC X(02).
014600          88 TR-OK                               VALUE "00".
014700          88 TR-EOF                              VALUE "10".
014800          88 TR-NOK                              VALUE "01" THRU "09"
014900                                                        "11" THRU "99".
015000     05      BS-FILE-STATUS           PIC X(02).
015100          88 BS-OK                               VALUE "00".
015200          88 BS-NOK                              VALUE "01" THRU "99".
015300
015400     05      TR-LAUF-SCHALTER         PIC 9     VALUE ZERO.
015500          88 TR-KEIN-EOF                         VALUE ZERO.
015600          88 TR-LETZTER-SATZ                     VALUE 1.
015700
015800     05      PRG-STATUS                PIC 9    VALUE ZERO.
015900          88 PRG-OK                              VALUE ZERO.
016000          88 PRG-ABBRUCH                         VALUE 1.
016100
016200     05      DATEIEN-OFFEN-SCHALTER    PIC 9    VALUE ZERO.
016300          88 DATEIEN-OFFEN                       VALUE 1.
016400     05      FILLER                   PIC X(01).
016500
016600*--------------------------------------------------------------------*
016700* Arbeitsfelder fuer die Newton-Verfahren-Wurzelroutine (U300)
016800*--------------------------------------------------------------------*
016900 01          WORK-FELDER.
017000     05      W-WURZEL-X                PIC S9(09)V9(06) COMP.
017100     05      FILLER                   PIC X(01).
017200     05      ZEILE                     PIC X(80)  VALUE SPACES.
017300
017400     COPY    BTSERRC.
017500
017600 PROCEDURE DIVISION.
017700
017800******************************************************************
017900* Steuerungs-Section
018000******************************************************************
018100 A100-STEUERUNG SECTION.
018200 A100-00.
018300     IF  SHOW-VERSION
018400         DISPLAY K-MODUL " Version " K-MODUL-VERS
018500                 " - Treiber Kontrollsummierung Backtest"
018600         STOP RUN
018700     END-IF
018800
018900     PERFORM B000-VORLAUF
019000
019100     IF  PRG-ABBRUCH
019200         CONTINUE
019300     ELSE
019400         PERFORM B100-VERARBEITUNG
019500         PERFORM C400-BERECHNE-SUMMARY
019600         PERFORM C500-SCHREIBE-SUMMARY
019700         PERFORM C600-DRUCKE-SUMMARY
019800     END-IF
019900
020000     PERFORM B090-ENDE
020100     STOP RUN
020200     .
020300 A100-99.
020400     EXIT.
020500
020600******************************************************************
020700* Vorlauf
020800******************************************************************
020900 B000-VORLAUF SECTION.
021000 B000-00.
021100     PERFORM C000-INIT
021200
021300     OPEN INPUT TRADE-RESULT-FILE
021400     IF  NOT TR-OK
021500         MOVE "B000-VORLAUF" TO ERROR-PARAGRAPH
021600         MOVE TR-FILE-STATUS TO ERROR-FILE-STATUS
021700         SET ERROR-DATEIFEHLER TO TRUE
021800         MOVE "OPEN TRADE-RESULT-FILE fehlgeschlagen" TO ERROR-TEXT
021900         PERFORM Z999-ERRLOG
022000         SET PRG-ABBRUCH TO TRUE
022100     ELSE
022200         OPEN OUTPUT SUMMARY-FILE
022300         IF  NOT BS-OK
022400             MOVE "B000-VORLAUF" TO ERROR-PARAGRAPH
022500             MOVE BS-FILE-STATUS TO ERROR-FILE-STATUS
022600             SET ERROR-DATEIFEHLER TO TRUE
022700             MOVE "OPEN SUMMARY-FILE fehlgeschlagen" TO ERROR-TEXT
022800             PERFORM Z999-ERRLOG
022900             CLOSE TRADE-RESULT-FILE
023000             SET PRG-ABBRUCH TO TRUE
023100         ELSE
023200             SET DATEIEN-OFFEN TO TRUE
023300         END-IF
023400     END-IF
023500     .
023600 B000-99.
023700     EXIT.
023800
023900******************************************************************
024000* Verarbeitung: Kontrollsummen ueber alle TRADE-RESULT-RECORDs
024100******************************************************************
024200 B100-VERARBEITUNG SECTION.
024300 B100-00.
024400     PERFORM S100-LIES-TRADESATZ
024500     PERFORM B120-VERARBEITUNGSSCHLEIFE UNTIL TR-LETZTER-SATZ
024600     .
024700 B100-99.
024800     EXIT.
024900
025000 B120-VERARBEITUNGSSCHLEIFE SECTION.
025100 B120-00.
025200     ADD 1 TO C7-TRADES
025300     ADD TR-PNL TO C13-SUMME-PNL
025400
025500     IF  TR-PNL > ZERO
025600         ADD 1 TO C7-GEWINNER
025700         ADD TR-PNL TO C13-SUMME-GEWINN-PNL
025800     ELSE
025900         IF  TR-PNL < ZERO
026000             ADD 1 TO C7-VERLIERER
026100             ADD TR-PNL TO C13-SUMME-VERLUST-PNL
026200         END-IF
026300     END-IF
026400
026500     ADD TR-RETURN-PCT TO C09-SUMME-RETURN
026600     COMPUTE C13-SUMME-RETURN-QUADRAT ROUNDED =
026700             C13-SUMME-RETURN-QUADRAT + (TR-RETURN-PCT * TR-RETURN-PCT)
026800
026900     PERFORM S100-LIES-TRADESATZ
027000     .
027100 B120-99.
027200     EXIT.
027300
027400******************************************************************
027500* Ende
027600******************************************************************
027700 B090-ENDE SECTION.
027800 B090-00.
027900     IF  DATEIEN-OFFEN
028000         CLOSE TRADE-RESULT-FILE
028100         CLOSE SUMMARY-FILE
028200     END-IF
028300
028400     IF  PRG-ABBRUCH
028500         DISPLAY " "
028600         DISPLAY ">>> BKSDRV0O: ABBRUCH <<<"
028700         DISPLAY " "
028800     ELSE
028900         DISPLAY "BKSDRV0O: Kontrollsummierung beendet"
029000         DISPLAY "          Ausgabedatei: BTSSUMM"
029100     END-IF
029200     .
029300 B090-99.
029400     EXIT.
029500
029600******************************************************************
029700* Initialisierung
029800******************************************************************
029900 C000-INIT SECTION.
030000 C000-00.
030100     INITIALIZE SCHALTER
030200                GEN-ERROR
030300     MOVE ZERO TO C7-TRADES
030400                  C7-GEWINNER
030500                  C7-VERLIERER
030600                  C13-SUMME-PNL
030700                  C13-SUMME-GEWINN-PNL
030800                  C13-SUMME-VERLUST-PNL
030900                  C09-SUMME-RETURN
031000                  C13-SUMME-RETURN-QUADRAT
031100     .
031200 C000-99.
031300     EXIT.
031400
031500******************************************************************
031600* BACKTEST-SUMMARY aus den Kontrollsummen berechnen (Regeln
031700* B-S1 bis B-S4). Bei 0 Trades bleibt der Satz auf Null.
031800******************************************************************
031900 C400-BERECHNE-SUMMARY SECTION.
032000 C400-00.
032100     INITIALIZE BACKTEST-SUMMARY
032200
032300     IF  C7-TRADES > ZERO
032400         MOVE C7-TRADES  TO BS-TRADES
032500         MOVE C13-SUMME-PNL TO BS-TOTAL-PNL
032600         COMPUTE BS-WIN-RATE ROUNDED = C7-GEWINNER / C7-TRADES
032700         PERFORM C410-BERECHNE-PL-RATIO
032800         PERFORM C420-BERECHNE-SHARPE
032900     END-IF
033000     .
033100 C400-99.
033200     EXIT.
033300
033400******************************************************************
033500* Gewinn-/Verlustquotient (Regel B-S3)
033600******************************************************************
033700 C410-BERECHNE-PL-RATIO SECTION.
033800 C410-00.
033900     IF  C7-GEWINNER = ZERO
034000         MOVE ZERO TO BS-PL-RATIO
034100     ELSE
034200         COMPUTE C07-MITTEL-GEWINN ROUNDED =
034300                 C13-SUMME-GEWINN-PNL / C7-GEWINNER
034400
034500         IF  C7-VERLIERER = ZERO
034600             MOVE 9999999.999999 TO BS-PL-RATIO-MAX
034700         ELSE
034800             COMPUTE C07-MITTEL-VERLUST ROUNDED =
034900                     C13-SUMME-VERLUST-PNL / C7-VERLIERER
035000             IF  C07-MITTEL-VERLUST < ZERO
035100                 COMPUTE C07-MITTEL-VERLUST = C07-MITTEL-VERLUST * -1
035200             END-IF
035300
035400             COMPUTE BS-PL-RATIO ROUNDED =
035500                     C07-MITTEL-GEWINN / C07-MITTEL-VERLUST
035600         END-IF
035700     END-IF
035800     .
035900 C410-99.
036000     EXIT.
036100
036200******************************************************************
036300* Sharpe-Kennzahl (Regel B-S4)
036400******************************************************************
036500 C420-BERECHNE-SHARPE SECTION.
036600 C420-00.
036700     IF  C7-TRADES <= 1
036800         MOVE ZERO TO BS-SHARPE
036900     ELSE
037000         COMPUTE C07-MITTEL-RETURN ROUNDED = C09-SUMME-RETURN / C7-TRADES
037100
037200         COMPUTE C07-VARIANZ ROUNDED =
037300                 (C13-SUMME-RETURN-QUADRAT -
037400                 ((C09-SUMME-RETURN * C09-SUMME-RETURN) / C7-TRADES))
037500                 / (C7-TRADES - 1)
037600
037700         IF  C07-VARIANZ NOT > ZERO
037800             MOVE ZERO TO BS-SHARPE
037900         ELSE
038000             PERFORM U300-QUADRATWURZEL
038100
038200             IF  C07-STDABW = ZERO
038300                 MOVE ZERO TO BS-SHARPE
038400             ELSE
038500                 COMPUTE BS-SHARPE ROUNDED =
038600                         C07-MITTEL-RETURN / C07-STDABW
038700             END-IF
038800         END-IF
038900     END-IF
039000     .
039100 C420-99.
039200     EXIT.
039300
039400******************************************************************
039500* BACKTEST-SUMMARY schreiben
039600******************************************************************
039700 C500-SCHREIBE-SUMMARY SECTION.
039800 C500-00.
039900     WRITE BACKTEST-SUMMARY
040000     IF  NOT BS-OK
040100         MOVE "C500-SCHREIBE-SUM" TO ERROR-PARAGRAPH
040200         MOVE BS-FILE-STATUS TO ERROR-FILE-STATUS
040300         SET ERROR-DATEIFEHLER TO TRUE
040400         MOVE "WRITE BACKTEST-SUMMARY fehlgeschlagen" TO ERROR-TEXT
040500         PERFORM Z999-ERRLOG
040600     END-IF
040700     .
040800 C500-99.
040900     EXIT.
041000
041100******************************************************************
041200* Kurzuebersicht der Kontrollsummen anzeigen (Regel: kein
041300* Spaltendruck vorhanden, einfache Wiedergabe genuegt)
041400******************************************************************
041500 C600-DRUCKE-SUMMARY SECTION.
041600 C600-00.
041700     DISPLAY " "
041800     DISPLAY "---------------------------------------------------"
041900     DISPLAY "BACKTEST-SUMMARY"
042000     DISPLAY "---------------------------------------------------"
042100     MOVE BS-TRADES TO D-NUM7
042200     DISPLAY "ANZAHL TRADES      : " D-NUM7
042300     MOVE BS-TOTAL-PNL TO D-BETRAG13
042400     DISPLAY "GESAMT-PNL         : " D-BETRAG13
042500     MOVE BS-WIN-RATE TO D-ANTEIL
042600     DISPLAY "TREFFERQUOTE       : " D-ANTEIL
042700     MOVE BS-PL-RATIO TO D-QUOTIENT
042800     DISPLAY "GEWINN/VERLUST-RATIO: " D-QUOTIENT
042900     MOVE BS-SHARPE TO D-ANTEIL
043000     DISPLAY "SHARPE-KENNZAHL    : " D-ANTEIL
043100     DISPLAY "---------------------------------------------------"
043200     .
043300 C600-99.
043400     EXIT.
043500
043600******************************************************************
043700* Quadratwurzel nach Newton-Raphson (keine FUNCTION SQRT verfuegbar)
043800******************************************************************
043900 U300-QUADRATWURZEL SECTION.
044000 U300-00.
044100     MOVE C07-VARIANZ TO W-WURZEL-X
044200     PERFORM U301-NEWTON-SCHRITT
044300             VARYING C4-I1 FROM 1 BY 1
044400             UNTIL C4-I1 > K-NEWTON-SCHRITTE
044500     MOVE W-WURZEL-X TO C07-STDABW
044600     .
044700 U300-99.
044800     EXIT.
044900
045000 U301-NEWTON-SCHRITT SECTION.
045100 U301-00.
045200     COMPUTE W-WURZEL-X ROUNDED =
045300             (W-WURZEL-X + (C07-VARIANZ / W-WURZEL-X)) / 2
045400     .
045500 U301-99.
045600     EXIT.
045700
045800******************************************************************
045900* Naechsten Handelsergebnis-Satz lesen
046000******************************************************************
046100 S100-LIES-TRADESATZ SECTION.
046200 S100-00.
046300     READ TRADE-RESULT-FILE
046400         AT END
046500             SET TR-LETZTER-SATZ TO TRUE
046600     END-READ
046700     .
046800 S100-99.
046900     EXIT.
047000
047100******************************************************************
047200* Fehler in Diagnoseblock schreiben/anzeigen
047300******************************************************************
047400 Z999-ERRLOG SECTION.
047500 Z999-00.
047600     SET ERR-GESETZT TO TRUE
047700     MOVE K-MODUL TO MODUL-NAME OF GEN-ERROR
047800     DISPLAY "*** FEHLER IN " MODUL-NAME OF GEN-ERROR
047900             " / " ERROR-PARAGRAPH
048000     DISPLAY "    KENNZEICHEN : " ERROR-KZ
048100     DISPLAY "    FILE-STATUS : " ERROR-FILE-STATUS
048200     DISPLAY "    TEXT        : " ERROR-TEXT
048300     INITIALIZE GEN-ERROR
048400     .
048500 Z999-99.
048600     EXIT.
048700
048800******************************************************************
048900* ENDE Source-Programm
049000******************************************************************
