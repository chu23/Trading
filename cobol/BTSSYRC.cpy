000100*--------------------------------------------------------------------*
000200* Copybook        :: BTSSYRC
000300* Kurzbeschreibung :: Record Layout - Symbol (SYMBOL-RECORD), ein
000400*                     Satz je handelbares Symbol. Dient sowohl fuer
000500*                     die aktuelle Liste als auch fuer den Snapshot.
000600* Auftrag          :: BTS8804
000700*--------------------------------------------------------------------*
000800* Vers. | Datum    | von | Kommentar                             *
000900*-------|----------|-----|---------------------------------------*
001000*A.00.00|1988-06-01| jr  | Neuerstellung
001100*--------------------------------------------------------------------*
001200*
001300 01          SYMBOL-RECORD.
001400     05      SY-SYMBOL                  PIC X(06).
001500     05      FILLER                     PIC X(02).
