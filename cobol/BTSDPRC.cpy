000100*--------------------------------------------------------------------*
000200* Copybook        :: BTSDPRC
000300* Kurzbeschreibung :: Record Layout - taegliche Kursdaten je Symbol
000400*                     (DAILY-PRICE-RECORD), ein Satz pro Handelstag.
000500* Auftrag          :: BTS8804
000600*--------------------------------------------------------------------*
000700* Vers. | Datum    | von | Kommentar                             *
000800*-------|----------|-----|---------------------------------------*
000900*A.00.00|1988-04-11| jr  | Neuerstellung
001000*-------|----------|-----|---------------------------------------*
001100*A.00.01|1991-09-30| jr  | REDEFINES fuer Datumsbestandteile
001200*                        | ergaenzt (Kontrollbruch nach Jahr/Monat)
001300*-------|----------|-----|---------------------------------------*
001400*A.01.00|2001-02-14| kl  | Feldbreiten an erweiterte Kursspannen
001500*                        | (A-Aktien) angepasst
001600*--------------------------------------------------------------------*
001700*
001800* Quelle ist je Symbol ein eigenes Kursfile; fuer den Batchlauf
001900* werden alle Symbol-Files zu einer Datei zusammengefuehrt, aufsteigend
002000* sortiert nach DP-SYMBOL und innerhalb des Symbols nach DP-DATUM.
002100* Saetze mit nicht-numerischem oder leerem Schlusskurs sind ungueltig
002200* und werden beim Laden der Tagestabelle uebersprungen (Regel B-E1).
002300*
002400 01          DAILY-PRICE-RECORD.
002500     05      DP-DATUM                PIC X(10).
002600     05      DP-SYMBOL               PIC X(06).
002700     05      DP-OPEN                 PIC S9(05)V9(02).
002800     05      DP-CLOSE                PIC S9(05)V9(02).
002900     05      DP-HIGH                 PIC S9(05)V9(02).
003000     05      DP-LOW                  PIC S9(05)V9(02).
003100     05      DP-VOLUME               PIC S9(12).
003200     05      FILLER                  PIC X(24).
003300
003400*--------------------------------------------------------------------*
003500* Alternative Sicht auf DP-DATUM: Jahr / Monat / Tag einzeln, fuer
003600* die Kontrollbruch-Pruefung (Symbolwechsel) und fuer Plausibilitaets-
003700* Anzeigen in den Abbruchmeldungen.
003800*--------------------------------------------------------------------*
003900 01          DP-DATUM-BESTANDTEILE REDEFINES DAILY-PRICE-RECORD.
004000     05      DP-DATUM-ALT.
004100         10  DP-JAHR                 PIC X(04).
004200         10  FILLER                  PIC X(01).
004300         10  DP-MONAT                PIC X(02).
004400         10  FILLER                  PIC X(01).
004500         10  DP-TAG                  PIC X(02).
004600     05      FILLER                  PIC X(70).
