000100*--------------------------------------------------------------------*
000200* Copybook        :: BTSBSRC
000300* Kurzbeschreibung :: Record Layout - Backtest-Summe (BACKTEST-SUMMARY)
000400*                     ein einziger Satz je Lauf, Ausgabe Summierung.
000500* Auftrag          :: BTS8804
000600*--------------------------------------------------------------------*
000700* Vers. | Datum    | von | Kommentar                             *
000800*-------|----------|-----|---------------------------------------*
000900*A.00.00|1988-05-09| jr  | Neuerstellung
001000*-------|----------|-----|---------------------------------------*
001100*A.01.00|2004-03-30| kl  | BS-PL-RATIO-MAX Sentinel-Sicht ergaenzt
001200*--------------------------------------------------------------------*
001300*
001400* BS-TRADES/-TOTAL-PNL/-WIN-RATE/-PL-RATIO/-SHARPE entstehen aus den
001500* Kontrollsummen ueber alle TRADE-RESULT-RECORD (Regeln B-S1..B-S4).
001600* Bei BS-TRADES = 0 wird ein Satz mit lauter Nullen geschrieben.
001700*
001800 01          BACKTEST-SUMMARY.
001900     05      BS-TRADES                 PIC S9(07).
002000     05      BS-TOTAL-PNL               PIC S9(13)V9(02).
002100     05      BS-WIN-RATE                PIC S9(01)V9(06).
002200     05      BS-PL-RATIO                PIC S9(07)V9(06).
002300     05      BS-SHARPE                  PIC S9(03)V9(06).
002400     05      FILLER                     PIC X(29).
002500
002600*--------------------------------------------------------------------*
002700* Sentinel-Sicht: BS-PL-RATIO-MAX liefert den Hoechstwert des Feldes
002800* fuer den Sonderfall "keine Verlust-Trades" (Regel B-S3, Ersatzwert
002900* fuer "unendlich").
003000*--------------------------------------------------------------------*
003100 01          BS-SENTINEL-SICHT REDEFINES BACKTEST-SUMMARY.
003200     05      FILLER                     PIC X(29).
003300     05      BS-PL-RATIO-MAX            PIC S9(07)V9(06).
003400     05      FILLER                     PIC X(38).
