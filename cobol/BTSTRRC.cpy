000100*--------------------------------------------------------------------*
000200* Copybook        :: BTSTRRC
000300* Kurzbeschreibung :: Record Layout - Handelsergebnis je simuliertem
000400*                     Trade (TRADE-RESULT-RECORD), Ausgabe Backtest.
000500* Auftrag          :: BTS8804
000600*--------------------------------------------------------------------*
000700* Vers. | Datum    | von | Kommentar                             *
000800*-------|----------|-----|---------------------------------------*
000900*A.00.00|1988-05-02| jr  | Neuerstellung
001000*-------|----------|-----|---------------------------------------*
001100*A.00.01|1993-11-22| kl  | TR-RETURN-PCT von 4 auf 6 Dezimalstellen
001200*                        | erweitert (Abstimmung Sharpe-Berechnung)
001300*-------|----------|-----|---------------------------------------*
001400*A.01.00|1999-01-11| ba  | Jahrtausendwechsel-Pruefung durchgefuehrt,
001500*                        | keine datumsabhaengigen Felder betroffen
001600*--------------------------------------------------------------------*
001700*
001800* TR-BUY-PRICE / TR-BUY-QTY / TR-TAKE-PROFIT / TR-STOP-LOSS sind aus
001900* dem zugehoerigen SIGNAL-RECORD uebernommen. TR-SELL-PRICE ist der
002000* simulierte Ausstiegskurs (Regel B-T3), TR-PNL und TR-RETURN-PCT sind
002100* das Handelsergebnis (Regel B-T4).
002200*
002300 01          TRADE-RESULT-RECORD.
002400     05      TR-SYMBOL                 PIC X(06).
002500     05      TR-BUY-PRICE               PIC S9(05)V9(02).
002600     05      TR-BUY-QTY                 PIC S9(09).
002700     05      TR-TAKE-PROFIT             PIC S9(05)V9(02).
002800     05      TR-STOP-LOSS               PIC S9(05)V9(02).
002900     05      TR-SELL-PRICE              PIC S9(05)V9(02).
003000     05      TR-PNL                     PIC S9(11)V9(02).
003100     05      TR-RETURN-PCT              PIC S9(03)V9(06).
003200     05      FILLER                     PIC X(15).
003300
