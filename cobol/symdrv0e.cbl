000100*--------------------------------------------------------------------*
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID. SYMDRV0O.
000500 AUTHOR. J. REIMANN.
000600 INSTALLATION. WERTPAPIERHANDEL-BATCHZENTRUM.
000700 DATE-WRITTEN. 1988-06-01.
000800 DATE-COMPILED.
000900 SECURITY. NUR INTERNE VERARBEITUNG - BATCHKENNUNG BTS8804.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 1999-01-11
001300* Letzte Version   :: A.01.00
001400* Kurzbeschreibung :: Treiber Symbol-Mengenvergleich und -Snapshot
001500* Auftrag          :: BTS8804
001600* Package          :: BATCH
001700*
001800*----------------------------------------------------------------*
001900* Vers. | Datum    | von | Kommentar                             *
002000*-------|----------|-----|---------------------------------------*
002100*A.00.00|1988-06-01| jr  | Neuerstellung                         *
002200*-------|----------|-----|---------------------------------------*
002300*A.00.01|1990-02-27| jr  | Laufdatum fuer Changelog-Kopfzeile aus *
002400*       |          |     | Parameterdatei statt Systemdatum (PM- *
002500*       |          |     | LAUFDATUM, fuer Testlaeufe mit altem   *
002600*       |          |     | Datum)                                *
002700*-------|----------|-----|---------------------------------------*
002800*A.01.00|1999-01-11| ba  | Jahrtausendwechsel: PM-LAUFDATUM war   CR99-004
002900*       |          |     | schon 4-stellig im Jahr, keine Aenderu CR99-004
003000*----------------------------------------------------------------*
003100*
003200* Programmbeschreibung
003300* --------------------
003400*
003500* SYMDRV0O vergleicht die aktuelle Symbolliste (vom Kursbezug
003600* gemeldete handelbare Symbole) mit dem Snapshot des Vorlaufs.
003700* HINZUGEFUEGT ist die Menge der Symbole, die in der aktuellen
003800* Liste, aber nicht im Snapshot stehen; ENTFERNT ist die Menge der
003900* Symbole, die im Snapshot, aber nicht mehr in der aktuellen Liste
004000* stehen (Regel B-L1). Das Ergebnis wird als neuer Eintrag an die
004100* Changelog-Datei angehaengt, der Snapshot wird anschliessend durch
004200* die sortierte, dublettenfreie aktuelle Liste ersetzt (Regel B-L2).
004300*
004400* Fehlt die Snapshot-Datei (erster Lauf), gilt die Vormenge als
004500* leer - es werden dann alle aktuellen Symbole als HINZUGEFUEGT
004600* gemeldet.
004700*
004800* Die Eingabeliste ist weder sortiert noch dublettenfrei; Sortierung
004900* und Dublettenelimination erfolgen ueber eine Einfuegesortierung
005000* in eine Tabelle (kein SORT-Verb auf dieser Anlage verfuegbar).
005100*
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     SWITCH-15 IS ANZEIGE-VERSION
005800         ON STATUS IS SHOW-VERSION
005900     CLASS SYMBOLZEICHEN IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006000                            "0123456789".
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT PARAMETER-FILE      ASSIGN TO "BTSPARM"
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS PARM-FILE-STATUS.
006700
006800     SELECT CURRENT-SYMBOL-FILE ASSIGN TO "SYMCURR"
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS CS-FILE-STATUS.
007100
007200     SELECT SNAPSHOT-FILE       ASSIGN TO "SYMSNAP"
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS SN-FILE-STATUS.
007500
007600     SELECT CHANGELOG-FILE      ASSIGN TO "SYMCHLOG"
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS CL-FILE-STATUS.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  PARAMETER-FILE
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 37 CHARACTERS.
008500     COPY BTSPRMC.
008600
008700 FD  CURRENT-SYMBOL-FILE
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 8 CHARACTERS.
009000     COPY BTSSYRC.
009100
009200 FD  SNAPSHOT-FILE
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 8 CHARACTERS.
009500 01  SNAPSHOT-RECORD.
009600     05  SN-SYMBOL                PIC X(06).
009700     05  FILLER                   PIC X(02).
009800
009900 FD  CHANGELOG-FILE
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 80 CHARACTERS.
010200 01  CHANGELOG-ZEILE               PIC X(80).
010300
010400 WORKING-STORAGE SECTION.
010500*--------------------------------------------------------------------*
010600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010700*--------------------------------------------------------------------*
010800 01          COMP-FELDER.
010900     05      C4-MAXSYM           PIC S9(04) COMP VALUE 2000.
011000     05      C4-ROH-ANZ          PIC S9(04) COMP VALUE ZERO.
011100     05      C4-ROH-NDX          PIC S9(04) COMP.
011200     05      C4-CUR-ANZ          PIC S9(04) COMP VALUE ZERO.
011300     05      C4-CUR-NDX          PIC S9(04) COMP.
011400     05      C4-PREV-ANZ         PIC S9(04) COMP VALUE ZERO.
011500     05      C4-PREV-NDX         PIC S9(04) COMP.
011600     05      C4-ADD-ANZ          PIC S9(04) COMP VALUE ZERO.
011700     05      C4-ADD-NDX          PIC S9(04) COMP.
011800     05      C4-REM-ANZ          PIC S9(04) COMP VALUE ZERO.
011900     05      C4-REM-NDX          PIC S9(04) COMP.
012000     05      C4-POS              PIC S9(04) COMP.
012100     05      C4-J                PIC S9(04) COMP.
012200
012300     05      C4-X.
012400      10                         PIC X VALUE LOW-VALUE.
012500      10     C4-X2               PIC X.
012600     05      C4-NUM REDEFINES C4-X
012700                                 PIC S9(04) COMP.
012800     05      FILLER              PIC X(01).
012900
013000*--------------------------------------------------------------------*
013100* Tabellen: rohe (unsortierte) Eingabe, sortiert/dublettenfrei,
013200* Vormenge, HINZUGEFUEGT und ENTFERNT
013300*--------------------------------------------------------------------*
013400 01          SYMBOLTABELLEN.
013500     05      ROH-TABELLE OCCURS 2000 TIMES
013600                         INDEXED BY RT-NDX.
013700         10  ROH-SYMBOL          PIC X(06).
013800     05      CUR-TABELLE OCCURS 2000 TIMES
013900                         INDEXED BY CT-NDX.
014000         10  CUR-SYMBOL          PIC X(06).
014100     05      PREV-TABELLE OCCURS 2000 TIMES
014200                          INDEXED BY PT-NDX.
014300         10  PREV-SYMBOL         PIC X(06).
014400     05      ADD-TABELLE OCCURS 2000 TIMES
014500                         INDEXED BY AT-NDX.
014600         10  ADD-SYMBOL          PIC X(06).
014700     05      REM-TABELLE OCCURS 2000 TIMES
014800                         INDEXED BY ZT-NDX.
014900         10  REM-SYMBOL          PIC X(06).
015000     05      FILLER              PIC X(01).
015100
015200 01          SYMBOLTABELLEN-ALT REDEFINES SYMBOLTABELLEN.
015300     05      ST-BYTES            PIC X(60000).
015400     05      FILLER              PIC X(01).
015500
015600*--------------------------------------------------------------------*
015700* Felder mit konstantem Inhalt: Praefix K
015800*--------------------------------------------------------------------*
015900 01          KONSTANTE-FELDER.
016000     05      K-MODUL             PIC X(08)   VALUE "SYMDRV0O".
016100     05      K-MODUL-VERS        PIC X(07)   VALUE "A.01.00".
016200     05      FILLER              PIC X(01).
016300
016400*--------------------------------------------------------------------*
016500* Conditional-Felder
016600*--------------------------------------------------------------------*
016700 01          SCHALTER.
016800     05      PARM-FILE-STATUS    PIC X(02).
016900          88 PARM-OK                          VALUE "00".
017000          88 PARM-NOK                         VALUE "01" THRU "99".
017100     05      CS-FILE-STATUS      PIC X(02).
017200          88 CS-OK                            VALUE "00".
017300          88 CS-NOK                           VALUE "01" THRU "99".
017400     05      SN-FILE-STATUS      PIC X(02).
017500          88 SN-OK                            VALUE "00".
017600          88 SN-NOK                           VALUE "01" THRU "99".
017700     05      CL-FILE-STATUS      PIC X(02).
017800          88 CL-OK                            VALUE "00".
017900          88 CL-NOK                           VALUE "01" THRU "99".
018000
018100     05      CS-LAUF-SCHALTER    PIC 9       VALUE ZERO.
018200          88 CS-KEIN-EOF                      VALUE ZERO.
018300          88 CS-LETZTER-SATZ                  VALUE 1.
018400
018500     05      SN-LAUF-SCHALTER    PIC 9       VALUE ZERO.
018600          88 SN-KEIN-EOF                      VALUE ZERO.
018700          88 SN-LETZTER-SATZ                  VALUE 1.
018800
018900     05      PRG-STATUS          PIC 9       VALUE ZERO.
019000          88 PRG-OK                           VALUE ZERO.
019100          88 PRG-ABBRUCH                      VALUE 1.
019200     05      FILLER              PIC X(01).
019300
019400*--------------------------------------------------------------------*
019500* weitere Arbeitsfelder
019600*--------------------------------------------------------------------*
019700 01          WORK-FELDER.
019800     05      W-LAUFDATUM         PIC X(10)      VALUE SPACES.
019900     05      FILLER              PIC X(01).
020000     05      ZEILE               PIC X(80)      VALUE SPACES.
020100
020200     COPY    BTSERRC.
020300
020400 PROCEDURE DIVISION.
020500
020600******************************************************************
020700* Steuerungs-Section
020800******************************************************************
020900 A100-STEUERUNG SECTION.
021000 A100-00.
021100     IF  SHOW-VERSION
021200         DISPLAY K-MODUL " Version " K-MODUL-VERS
021300                 " - Treiber Symbol-Mengenvergleich"
021400         STOP RUN
021500     END-IF
021600
021700     PERFORM B000-VORLAUF
021800
021900     IF  PRG-ABBRUCH
022000         CONTINUE
022100     ELSE
022200         PERFORM C100-LADE-MENGEN
022300         PERFORM C200-VERGLEICHE-MENGEN
022400         PERFORM C300-SCHREIBE-CHANGELOG
022500         IF  NOT PRG-ABBRUCH
022600             PERFORM C400-SCHREIBE-SNAPSHOT
022700         END-IF
022800     END-IF
022900
023000     PERFORM B090-ENDE
023100     STOP RUN
023200     .
023300 A100-99.
023400     EXIT.
023500
023600******************************************************************
023700* Vorlauf
023800******************************************************************
023900 B000-VORLAUF SECTION.
024000 B000-00.
024100     PERFORM C000-INIT
024200     PERFORM P100-LESE-PARAMETER
024300
024400     OPEN INPUT CURRENT-SYMBOL-FILE
024500     IF  NOT CS-OK
024600         MOVE "B000-VORLAUF" TO ERROR-PARAGRAPH
024700         MOVE CS-FILE-STATUS TO ERROR-FILE-STATUS
024800         SET ERROR-DATEIFEHLER TO TRUE
024900         MOVE "OPEN CURRENT-SYMBOL-FILE fehlgeschlagen" TO ERROR-TEXT
025000         PERFORM Z999-ERRLOG
025100         SET PRG-ABBRUCH TO TRUE
025200     END-IF
025300     .
025400 B000-99.
025500     EXIT.
025600
025700******************************************************************
025800* Ende
025900******************************************************************
026000 B090-ENDE SECTION.
026100 B090-00.
026200     IF  PRG-ABBRUCH
026300         DISPLAY " "
026400         DISPLAY ">>> SYMDRV0O: ABBRUCH <<<"
026500         DISPLAY " "
026600     ELSE
026700         DISPLAY "SYMDRV0O: Symbol-Mengenvergleich beendet"
026800         DISPLAY "          Changelog: SYMCHLOG, Snapshot: SYMSNAP"
026900     END-IF
027000     .
027100 B090-99.
027200     EXIT.
027300
027400******************************************************************
027500* Initialisierung
027600******************************************************************
027700 C000-INIT SECTION.
027800 C000-00.
027900     INITIALIZE SCHALTER
028000                GEN-ERROR
028100                SYMBOLTABELLEN
028200     MOVE ZERO TO C4-ROH-ANZ C4-CUR-ANZ C4-PREV-ANZ
028300                  C4-ADD-ANZ C4-REM-ANZ
028400     .
028500 C000-99.
028600     EXIT.
028700
028800******************************************************************
028900* Aktuelle und vorige Symbolmenge laden. Die aktuelle Menge wird
029000* dabei ueber eine Einfuegesortierung dublettenfrei und aufsteigend
029100* in CUR-TABELLE abgelegt (Regel B-L1/B-L2).
029200******************************************************************
029300 C100-LADE-MENGEN SECTION.
029400 C100-00.
029500**  ---> aktuelle Liste roh einlesen
029600     PERFORM S100-LIES-AKTUELL-SATZ
029700     PERFORM C110-UEBERNEHME-ROH UNTIL CS-LETZTER-SATZ
029800     CLOSE CURRENT-SYMBOL-FILE
029900
030000**  ---> rohe Liste sortiert/dublettenfrei einsortieren
030100     PERFORM C120-EINORDNEN
030200             VARYING C4-ROH-NDX FROM 1 BY 1
030300             UNTIL C4-ROH-NDX > C4-ROH-ANZ
030400
030500**  ---> Snapshot des Vorlaufs lesen (falls vorhanden)
030600     OPEN INPUT SNAPSHOT-FILE
030700     IF  NOT SN-OK
030800         DISPLAY "SYMDRV0O: Snapshot SYMSNAP nicht vorhanden - "
030900         DISPLAY "          Vormenge gilt als leer (erster Lauf)"
031000     ELSE
031100         PERFORM S200-LIES-SNAPSHOT-SATZ
031200         PERFORM C130-UEBERNEHME-VORMENGE UNTIL SN-LETZTER-SATZ
031300         CLOSE SNAPSHOT-FILE
031400     END-IF
031500     .
031600 C100-99.
031700     EXIT.
031800
031900 C110-UEBERNEHME-ROH SECTION.
032000 C110-00.
032100     IF  C4-ROH-ANZ < C4-MAXSYM
032200         ADD 1 TO C4-ROH-ANZ
032300         MOVE CS-SYMBOL TO ROH-SYMBOL (C4-ROH-ANZ)
032400     ELSE
032500         DISPLAY "WARNUNG: Rohtabelle Symbole voll"
032600     END-IF
032700     PERFORM S100-LIES-AKTUELL-SATZ
032800     .
032900 C110-99.
033000     EXIT.
033100
033200******************************************************************
033300* Ein Symbol aus der Rohtabelle in CUR-TABELLE einsortieren
033400* (Einfuegesortierung, Dublette wird verworfen)
033500******************************************************************
033600 C120-EINORDNEN SECTION.
033700 C120-00.
033800     MOVE 1 TO C4-POS
033900     PERFORM C121-SUCHE-POSITION
034000             UNTIL C4-POS > C4-CUR-ANZ
034100             OR CUR-SYMBOL (C4-POS) >= ROH-SYMBOL (C4-ROH-NDX)
034200
034300     IF  C4-POS <= C4-CUR-ANZ
034400     AND CUR-SYMBOL (C4-POS) = ROH-SYMBOL (C4-ROH-NDX)
034500         CONTINUE
034600     ELSE
034700         IF  C4-CUR-ANZ < C4-MAXSYM
034800             PERFORM C122-VERSCHIEBE-RECHTS
034900                     VARYING C4-J FROM C4-CUR-ANZ BY -1
035000                     UNTIL C4-J < C4-POS
035100             MOVE ROH-SYMBOL (C4-ROH-NDX) TO CUR-SYMBOL (C4-POS)
035200             ADD 1 TO C4-CUR-ANZ
035300         ELSE
035400             DISPLAY "WARNUNG: Symboltabelle (aktuell) voll"
035500         END-IF
035600     END-IF
035700     .
035800 C120-99.
035900     EXIT.
036000
036100 C121-SUCHE-POSITION SECTION.
036200 C121-00.
036300     ADD 1 TO C4-POS
036400     .
036500 C121-99.
036600     EXIT.
036700
036800 C122-VERSCHIEBE-RECHTS SECTION.
036900 C122-00.
037000     MOVE CUR-SYMBOL (C4-J) TO CUR-SYMBOL (C4-J + 1)
037100     .
037200 C122-99.
037300     EXIT.
037400
037500******************************************************************
037600* Vormenge aus dem Snapshot uebernehmen. Der Snapshot wird von
037700* diesem Programm selbst jeweils sortiert/dublettenfrei geschrieben,
037800* daher reicht ein einfaches Anhaengen in Lesefolge.
037900******************************************************************
038000 C130-UEBERNEHME-VORMENGE SECTION.
038100 C130-00.
038200     IF  C4-PREV-ANZ < C4-MAXSYM
038300         ADD 1 TO C4-PREV-ANZ
038400         MOVE SN-SYMBOL TO PREV-SYMBOL (C4-PREV-ANZ)
038500     ELSE
038600         DISPLAY "WARNUNG: Vormengentabelle voll"
038700     END-IF
038800     PERFORM S200-LIES-SNAPSHOT-SATZ
038900     .
039000 C130-99.
039100     EXIT.
039200
039300******************************************************************
039400* Mengenvergleich im Gleichlauf zweier sortierter Tabellen
039500* (Regel B-L1: HINZUGEFUEGT = aktuell - vorig, ENTFERNT = vorig -
039600* aktuell)
039700******************************************************************
039800 C200-VERGLEICHE-MENGEN SECTION.
039900 C200-00.
040000     MOVE 1 TO C4-CUR-NDX
040100     MOVE 1 TO C4-PREV-NDX
040200     PERFORM C210-MERGE-SCHRITT
040300             UNTIL C4-CUR-NDX > C4-CUR-ANZ
040400             AND C4-PREV-NDX > C4-PREV-ANZ
040500     .
040600 C200-99.
040700     EXIT.
040800
040900 C210-MERGE-SCHRITT SECTION.
041000 C210-00.
041100     EVALUATE TRUE
041200         WHEN C4-CUR-NDX > C4-CUR-ANZ
041300             ADD 1 TO C4-REM-ANZ
041400             MOVE PREV-SYMBOL (C4-PREV-NDX) TO REM-SYMBOL (C4-REM-ANZ)
041500             ADD 1 TO C4-PREV-NDX
041600
041700         WHEN C4-PREV-NDX > C4-PREV-ANZ
041800             ADD 1 TO C4-ADD-ANZ
041900             MOVE CUR-SYMBOL (C4-CUR-NDX) TO ADD-SYMBOL (C4-ADD-ANZ)
042000             ADD 1 TO C4-CUR-NDX
042100
042200         WHEN CUR-SYMBOL (C4-CUR-NDX) = PREV-SYMBOL (C4-PREV-NDX)
042300             ADD 1 TO C4-CUR-NDX
042400             ADD 1 TO C4-PREV-NDX
042500
042600         WHEN CUR-SYMBOL (C4-CUR-NDX) < PREV-SYMBOL (C4-PREV-NDX)
042700             ADD 1 TO C4-ADD-ANZ
042800             MOVE CUR-SYMBOL (C4-CUR-NDX) TO ADD-SYMBOL (C4-ADD-ANZ)
042900             ADD 1 TO C4-CUR-NDX
043000
043100         WHEN OTHER
043200             ADD 1 TO C4-REM-ANZ
043300             MOVE PREV-SYMBOL (C4-PREV-NDX) TO REM-SYMBOL (C4-REM-ANZ)
043400             ADD 1 TO C4-PREV-NDX
043500     END-EVALUATE
043600     .
043700 C210-99.
043800     EXIT.
043900
044000******************************************************************
044100* Changelog-Eintrag anhaengen (Regel B-L2: append-only)
044200******************************************************************
044300 C300-SCHREIBE-CHANGELOG SECTION.
044400 C300-00.
044500     OPEN EXTEND CHANGELOG-FILE
044600     IF  NOT CL-OK
044700**      ---> Datei existiert noch nicht - als neue Datei anlegen
044800         OPEN OUTPUT CHANGELOG-FILE
044900         IF  NOT CL-OK
045000             MOVE "C300-SCHR-CHGLOG" TO ERROR-PARAGRAPH
045100             MOVE CL-FILE-STATUS TO ERROR-FILE-STATUS
045200             SET ERROR-DATEIFEHLER TO TRUE
045300             MOVE "OPEN CHANGELOG-FILE fehlgeschlagen" TO ERROR-TEXT
045400             PERFORM Z999-ERRLOG
045500             SET PRG-ABBRUCH TO TRUE
045600         END-IF
045700     END-IF
045800
045900     IF  NOT PRG-ABBRUCH
046000         MOVE SPACES TO CHANGELOG-ZEILE
046100         STRING "SYMBOLAENDERUNG LAUFDATUM: " DELIMITED BY SIZE,
046200                W-LAUFDATUM                   DELIMITED BY SIZE
046300           INTO CHANGELOG-ZEILE
046400         WRITE CHANGELOG-ZEILE
046500
046600         PERFORM C310-SCHREIBE-HINZUGEFUEGT
046700         PERFORM C320-SCHREIBE-ENTFERNT
046800
046900         CLOSE CHANGELOG-FILE
047000     END-IF
047100     .
047200 C300-99.
047300     EXIT.
047400
047500******************************************************************
047600* Zeile HINZUGEFUEGT schreiben (aufsteigende Symbolfolge)
047700******************************************************************
047800 C310-SCHREIBE-HINZUGEFUEGT SECTION.
047900 C310-00.
048000     MOVE SPACES TO CHANGELOG-ZEILE
048100     IF  C4-ADD-ANZ = ZERO
048200         STRING "  HINZUGEFUEGT: NONE" DELIMITED BY SIZE
048300           INTO CHANGELOG-ZEILE
048400         WRITE CHANGELOG-ZEILE
048500     ELSE
048600         STRING "  HINZUGEFUEGT: " DELIMITED BY SIZE
048700           INTO CHANGELOG-ZEILE
048800         WRITE CHANGELOG-ZEILE
048900         PERFORM C311-SCHREIBE-ADD-SYMBOL
049000                 VARYING C4-ADD-NDX FROM 1 BY 1
049100                 UNTIL C4-ADD-NDX > C4-ADD-ANZ
049200     END-IF
049300     .
049400 C310-99.
049500     EXIT.
049600
049700 C311-SCHREIBE-ADD-SYMBOL SECTION.
049800 C311-00.
049900     MOVE SPACES TO CHANGELOG-ZEILE
050000     STRING "    " DELIMITED BY SIZE,
050100            ADD-SYMBOL (C4-ADD-NDX) DELIMITED BY SIZE
050200       INTO CHANGELOG-ZEILE
050300     WRITE CHANGELOG-ZEILE
050400     .
050500 C311-99.
050600     EXIT.
050700
050800******************************************************************
050900* Zeile ENTFERNT schreiben (aufsteigende Symbolfolge)
051000******************************************************************
051100 C320-SCHREIBE-ENTFERNT SECTION.
051200 C320-00.
051300     MOVE SPACES TO CHANGELOG-ZEILE
051400     IF  C4-REM-ANZ = ZERO
051500         STRING "  ENTFERNT    : NONE" DELIMITED BY SIZE
051600           INTO CHANGELOG-ZEILE
051700         WRITE CHANGELOG-ZEILE
051800     ELSE
051900         STRING "  ENTFERNT    : " DELIMITED BY SIZE
052000           INTO CHANGELOG-ZEILE
052100         WRITE CHANGELOG-ZEILE
052200         PERFORM C321-SCHREIBE-REM-SYMBOL
052300                 VARYING C4-REM-NDX FROM 1 BY 1
052400                 UNTIL C4-REM-NDX > C4-REM-ANZ
052500     END-IF
052600     .
052700 C320-99.
052800     EXIT.
052900
053000 C321-SCHREIBE-REM-SYMBOL SECTION.
053100 C321-00.
053200     MOVE SPACES TO CHANGELOG-ZEILE
053300     STRING "    " DELIMITED BY SIZE,
053400            REM-SYMBOL (C4-REM-NDX) DELIMITED BY SIZE
053500       INTO CHANGELOG-ZEILE
053600     WRITE CHANGELOG-ZEILE
053700     .
053800 C321-99.
053900     EXIT.
054000
054100******************************************************************
054200* Snapshot durch die sortierte, dublettenfreie aktuelle Menge
054300* ersetzen (Regel B-L2: Snapshot wird komplett neu geschrieben)
054400******************************************************************
054500 C400-SCHREIBE-SNAPSHOT SECTION.
054600 C400-00.
054700     OPEN OUTPUT SNAPSHOT-FILE
054800     IF  NOT SN-OK
054900         MOVE "C400-SCHR-SNAPSHOT" TO ERROR-PARAGRAPH
055000         MOVE SN-FILE-STATUS TO ERROR-FILE-STATUS
055100         SET ERROR-DATEIFEHLER TO TRUE
055200         MOVE "OPEN SNAPSHOT-FILE fehlgeschlagen" TO ERROR-TEXT
055300         PERFORM Z999-ERRLOG
055400     ELSE
055500         PERFORM C410-SCHREIBE-SNAPSHOT-SATZ
055600                 VARYING C4-CUR-NDX FROM 1 BY 1
055700                 UNTIL C4-CUR-NDX > C4-CUR-ANZ
055800
055900         CLOSE SNAPSHOT-FILE
056000     END-IF
056100     .
056200 C400-99.
056300     EXIT.
056400
056500 C410-SCHREIBE-SNAPSHOT-SATZ SECTION.
056600 C410-00.
056700     MOVE SPACES TO SNAPSHOT-RECORD
056800     MOVE CUR-SYMBOL (C4-CUR-NDX) TO SN-SYMBOL
056900     WRITE SNAPSHOT-RECORD
057000     .
057100 C410-99.
057200     EXIT.
057300
057400******************************************************************
057500* Laufparameter lesen: Laufdatum fuer die Changelog-Kopfzeile
057600******************************************************************
057700 P100-LESE-PARAMETER SECTION.
057800 P100-00.
057900     MOVE SPACES TO W-LAUFDATUM
058000
058100     OPEN INPUT PARAMETER-FILE
058200     IF  NOT PARM-OK
058300         DISPLAY "SYMDRV0O: Parameterdatei BTSPARM nicht vorhanden -"
058400         DISPLAY "          Laufdatum bleibt leer in der Kopfzeile"
058500     ELSE
058600         READ PARAMETER-FILE
058700             AT END
058800                 DISPLAY "SYMDRV0O: Parameterdatei BTSPARM leer"
058900         END-READ
059000
059100         CLOSE PARAMETER-FILE
059200         MOVE PM-LAUFDATUM TO W-LAUFDATUM
059300     END-IF
059400     .
059500 P100-99.
059600     EXIT.
059700
059800******************************************************************
059900* Naechsten Satz der aktuellen Symbolliste lesen
060000******************************************************************
060100 S100-LIES-AKTUELL-SATZ SECTION.
060200 S100-00.
060300     READ CURRENT-SYMBOL-FILE
060400         AT END
060500             SET CS-LETZTER-SATZ TO TRUE
060600     END-READ
060700     .
060800 S100-99.
060900     EXIT.
061000
061100******************************************************************
061200* Naechsten Satz des Snapshots lesen
061300******************************************************************
061400 S200-LIES-SNAPSHOT-SATZ SECTION.
061500 S200-00.
061600     READ SNAPSHOT-FILE
061700         AT END
061800             SET SN-LETZTER-SATZ TO TRUE
061900     END-READ
062000     .
062100 S200-99.
062200     EXIT.
062300
062400******************************************************************
062500* Fehler in Diagnoseblock schreiben/anzeigen
062600******************************************************************
062700 Z999-ERRLOG SECTION.
062800 Z999-00.
062900     SET ERR-GESETZT TO TRUE
063000     MOVE K-MODUL TO MODUL-NAME OF GEN-ERROR
063100     DISPLAY "*** FEHLER IN " MODUL-NAME OF GEN-ERROR
063200             " / " ERROR-PARAGRAPH
063300     DISPLAY "    KENNZEICHEN : " ERROR-KZ
063400     DISPLAY "    FILE-STATUS : " ERROR-FILE-STATUS
063500     DISPLAY "    TEXT        : " ERROR-TEXT
063600     INITIALIZE GEN-ERROR
063700     .
063800 Z999-99.
063900     EXIT.
064000
064100******************************************************************
064200* ENDE Source-Programm
064300******************************************************************
