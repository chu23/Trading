000100*--------------------------------------------------------------------*
000200* Copybook        :: BTSSGRC
000300* Kurzbeschreibung :: Record Layout - Kaufsignal (SIGNAL-RECORD)
000400*                     Ausgabe Signalermittlung / Eingabe Backtest.
000500* Auftrag          :: BTS8804
000600*--------------------------------------------------------------------*
000700* Vers. | Datum    | von | Kommentar                             *
000800*-------|----------|-----|---------------------------------------*
000900*A.00.00|1988-04-18| jr  | Neuerstellung
001000*-------|----------|-----|---------------------------------------*
001100*A.01.00|1999-01-11| ba  | Jahrtausendwechsel-Pruefung: Feldbreiten
001200*                        | der Preise verifiziert, unveraendert
001300*--------------------------------------------------------------------*
001400*
001500* Ein Satz je Symbol, das am letzten Handelstag einen MA5/MA20-
001600* Crossover aufweist (Regel B-E1). BUY-QTY, TAKE-PROFIT und STOP-LOSS
001700* sind beim Schreiben bereits final berechnet (Regeln B-E2/B-E3).
001800*
001900 01          SIGNAL-RECORD.
002000     05      SG-SYMBOL                PIC X(06).
002100     05      SG-BUY-PRICE              PIC S9(05)V9(02).
002200     05      SG-BUY-QTY                PIC S9(09).
002300     05      SG-TAKE-PROFIT            PIC S9(05)V9(02).
002400     05      SG-STOP-LOSS              PIC S9(05)V9(02).
002500     05      FILLER                    PIC X(20).
002600
002700*--------------------------------------------------------------------*
002800* Numerische Sicht auf den Datensatz, fuer die Kontrollzaehlung im
002900* Backtest-Treiber (gepackte Bearbeitung der Preisfelder gemeinsam).
003000*--------------------------------------------------------------------*
003100 01          SG-PREISBLOCK REDEFINES SIGNAL-RECORD.
003200     05      FILLER                    PIC X(06).
003300     05      SG-PREISE-GEPACKT.
003400         10  SG-P-BUY                  PIC S9(05)V9(02).
003500         10  SG-P-QTY                  PIC S9(09).
003600         10  SG-P-TP                   PIC S9(05)V9(02).
003700         10  SG-P-SL                   PIC S9(05)V9(02).
003800     05      FILLER                    PIC X(20).
