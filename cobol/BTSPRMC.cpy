000100*--------------------------------------------------------------------*
000200* Copybook        :: BTSPRMC
000300* Kurzbeschreibung :: Laufparameter-Satz (ein Satz, von allen BTS-
000400*                     Treibern gelesen). Ersetzt das GETSTARTUPTEXT
000500*                     der Vorgaenger-Treiber - BTS liest den Parameter
000600*                     stattdessen aus einer festen Parameterdatei.
000700* Auftrag          :: BTS8804
000800*--------------------------------------------------------------------*
000900* Vers. | Datum    | von | Kommentar                             *
001000*-------|----------|-----|---------------------------------------*
001100*A.00.00|1988-04-11| jr  | Neuerstellung
001200*-------|----------|-----|---------------------------------------*
001300*A.00.01|1990-02-27| jr  | PM-LAUFDATUM ergaenzt (fuer Changelog-
001400*                        | Eintrag Symbol-Mengen-Vergleich)
001500*-------|----------|-----|---------------------------------------*
001600*A.01.00|1999-01-11| ba  | Jahrtausendwechsel: PM-LAUFDATUM war schon
001700*                        | 4-stellig im Jahr, keine Aenderung notwendig
001800*--------------------------------------------------------------------*
001900*
002000* PM-KAPITAL-PRO-TRADE  :: Regel B-E2, Default 100000.00 wenn Datei
002100*                          fehlt oder Feld nicht numerisch ist.
002200* PM-HALTEDAUER-TAGE    :: HOLD-DAYS, Regel B-T1/B-T2, Default 5.
002300* PM-LAUFDATUM          :: Datum des Batchlaufs (YYYY-MM-DD) fuer den
002400*                          Changelog-Eintrag der Symbol-Mengenpruefung.
002500*
002600 01          PARAMETER-SATZ.
002700     05      PM-KAPITAL-PRO-TRADE        PIC S9(09)V9(02).
002800     05      PM-HALTEDAUER-TAGE          PIC S9(03).
002900     05      PM-LAUFDATUM                PIC X(10).
003000     05      FILLER                      PIC X(13).
003100
003200*--------------------------------------------------------------------*
003300* Pruef-Sicht: erlaubt eine einzelne NUMERIC-Abfrage auf das Kapital-
003400* feld, bevor es fuer B-E2 in eine COMP-Groesse uebernommen wird.
003500*--------------------------------------------------------------------*
003600 01          PM-PRUEFSICHT REDEFINES PARAMETER-SATZ.
003700     05      PM-KAPITAL-ALT-X            PIC X(11).
003800     05      PM-HALTEDAUER-ALT-X         PIC X(03).
003900     05      FILLER                      PIC X(23).
