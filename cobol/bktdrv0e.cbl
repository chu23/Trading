000100*--------------------------------------------------------------------*
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID. BKTDRV0O.
000500 AUTHOR. J. REIMANN.
000600 INSTALLATION. WERTPAPIERHANDEL-BATCHZENTRUM.
000700 DATE-WRITTEN. 1988-05-02.
000800 DATE-COMPILED.
000900 SECURITY. NUR INTERNE VERARBEITUNG - BATCHKENNUNG BTS8804.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 2004-03-30
001300* Letzte Version   :: A.02.01
001400* Kurzbeschreibung :: Treiber Backtest-Simulation je Kaufsignal
001500* Auftrag          :: BTS8804
001600* Package          :: BATCH
001700*
001800*----------------------------------------------------------------*
001900* Vers. | Datum    | von | Kommentar                             *
002000*-------|----------|-----|---------------------------------------*
002100*A.00.00|1988-05-02| jr  | Neuerstellung                         *
002200*-------|----------|-----|---------------------------------------*
002300*A.00.01|1990-07-19| jr  | Haltedauer parametrisiert (war fest    *
002400*       |          |     | auf 5 Tage codiert)                   *
002500*-------|----------|-----|---------------------------------------*
002600*A.01.00|1994-01-25| hm  | Ausstiegslogik TAKE-PROFIT vor STOP-   *
002700*       |          |     | LOSS gepruefter Reihenfolge korrigiert *
002800*       |          |     | (vorher unklare Pruefreihenfolge)      *
002900*-------|----------|-----|---------------------------------------*
003000*A.01.01|1999-01-11| ba  | Jahrtausendwechsel: DP-DATUM bereits   CR99-004
003100*       |          |     | 4-stellig, keine Aenderung             CR99-004
003200*-------|----------|-----|---------------------------------------*
003300*A.02.00|2001-02-14| kl  | Tagestabelle synchron zu SIGDRV0O auf   *
003400*       |          |     | erweiterte Kursspannen angepasst       *
003500*-------|----------|-----|---------------------------------------*
003600*A.02.01|2004-03-30| kl  | Parameterdatei BTSPARM statt Kommando- *
003700*       |          |     | zeile (Vorlauf P100 neu geschrieben)   *
003800*----------------------------------------------------------------*
003900*
004000* Programmbeschreibung
004100* --------------------
004200*
004300* BKTDRV0O liest die von SIGDRV0O erzeugten Kaufsignale und simuliert
004400* je Signal einen Trade gegen die Kurshistorie des Symbols: Kauf-
004500* zeile und Haltefenster (Regeln B-T1/B-T2), Ausstiegstag innerhalb
004600* des Fensters (Regel B-T3) und das Handelsergebnis (Regel B-T4).
004700* Fuer jedes Signal wird - sofern eine Kurshistorie vorliegt und das
004800* Haltefenster nicht leer ist - ein TRADE-RESULT-RECORD geschrieben.
004900*
005000* Kaufsignal-Datei und Kursdatei sind beide aufsteigend nach Symbol
005100* sortiert (die Kursdatei zusaetzlich nach Datum innerhalb des
005200* Symbols); die Kurshistorie wird daher im Gleichlauf (Mischlauf) zur
005300* Signaldatei gelesen, ohne wahlfreien Zugriff.
005400*
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     SWITCH-15 IS ANZEIGE-VERSION
006100         ON STATUS IS SHOW-VERSION.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT PARAMETER-FILE   ASSIGN TO "BTSPARM"
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS PARM-FILE-STATUS.
006800
006900     SELECT SIGNAL-FILE      ASSIGN TO "SIGNLFIL"
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS SG-FILE-STATUS.
007200
007300     SELECT DAILY-PRICE-FILE ASSIGN TO "DAILYPRC"
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS DP-FILE-STATUS.
007600
007700     SELECT TRADE-RESULT-FILE ASSIGN TO "TRADRSLT"
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS TR-FILE-STATUS.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  PARAMETER-FILE
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 37 CHARACTERS.
008600     COPY BTSPRMC.
008700
008800 FD  SIGNAL-FILE
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 56 CHARACTERS.
009100     COPY BTSSGRC.
009200
009300 FD  DAILY-PRICE-FILE
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 80 CHARACTERS.
009600     COPY BTSDPRC.
009700
009800 FD  TRADE-RESULT-FILE
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 80 CHARACTERS.
010100     COPY BTSTRRC.
010200
010300 WORKING-STORAGE SECTION.
010400*--------------------------------------------------------------------*
010500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010600*--------------------------------------------------------------------*
010700 01          COMP-FELDER.
010800     05      C3-HALTEDAUER       PIC S9(03) COMP.
010900     05      C4-TAGE-ANZ         PIC S9(04) COMP VALUE ZERO.
011000     05      C4-N                PIC S9(04) COMP.
011100     05      C4-KAUFZEILE        PIC S9(04) COMP.
011200     05      C4-FENSTER-START    PIC S9(04) COMP.
011300     05      C4-FENSTER-ENDE     PIC S9(04) COMP.
011400     05      C4-I2               PIC S9(04) COMP.
011500     05      C4-MAXTAGE          PIC S9(04) COMP VALUE 1250.
011600
011700     05      C4-X.
011800      10                         PIC X VALUE LOW-VALUE.
011900      10     C4-X2               PIC X.
012000     05      C4-NUM REDEFINES C4-X
012100                                 PIC S9(04) COMP.
012200
012300     05      C9-SIGNALE-GELESEN  PIC S9(09) COMP VALUE ZERO.
012400     05      C9-TRADES           PIC S9(09) COMP VALUE ZERO.
012500     05      C9-SIGNALE-OHNE-HIST PIC S9(09) COMP VALUE ZERO.
012600     05      C9-FENSTER-LEER     PIC S9(09) COMP VALUE ZERO.
012700     05      FILLER              PIC X(01).
012800
012900*--------------------------------------------------------------------*
013000* Display-Felder: Praefix D
013100*--------------------------------------------------------------------*
013200 01          DISPLAY-FELDER.
013300     05      D-NUM9              PIC -9(09).
013400     05      D-SYMBOL            PIC X(06).
013500     05      FILLER              PIC X(01).
013600
013700*--------------------------------------------------------------------*
013800* Felder mit konstantem Inhalt: Praefix K
013900*--------------------------------------------------------------------*
014000 01          KONSTANTE-FELDER.
014100     05      K-MODUL             PIC X(08)       VALUE "BKTDRV0O".
014200     05      K-MODUL-VERS        PIC X(07)       VALUE "A.02.01".
014300     05      K-HALTEDAUER-DEFAULT PIC S9(03)      VALUE 5.
014400     05      FILLER              PIC X(01).
014500
014600*--------------------------------------------------------------------*
014700* Conditional-Felder
014800*--------------------------------------------------------------------*
014900 01          SCHALTER.
015000     05      PARM-FILE-STATUS    PIC X(02).
015100          88 PARM-OK                          VALUE "00".
015200          88 PARM-NOK                         VALUE "01" THRU "99".
015300     05      SG-FILE-STATUS      PIC X(02).
015400          88 SG-OK                            VALUE "00".
015500          88 SG-EOF                           VALUE "10".
015600          88 SG-NOK                           VALUE "01" THRU "09"
015700                                                     "11" THRU "99".
015800     05      DP-FILE-STATUS      PIC X(02).
015900          88 DP-OK                            VALUE "00".
016000          88 DP-EOF                           VALUE "10".
016100          88 DP-NOK                           VALUE "01" THRU "09"
016200                                                     "11" THRU "99".
016300     05      TR-FILE-STATUS      PIC X(02).
016400          88 TR-OK                            VALUE "00".
016500          88 TR-NOK                           VALUE "01" THRU "99".
016600
016700     05      SG-LAUF-SCHALTER    PIC 9       VALUE ZERO.
016800          88 SG-KEIN-EOF                      VALUE ZERO.
016900          88 SG-LETZTER-SATZ                  VALUE 1.
017000
017100     05      DP-LAUF-SCHALTER    PIC 9       VALUE ZERO.
017200          88 DP-KEIN-EOF                      VALUE ZERO.
017300          88 DP-LETZTER-SATZ                  VALUE 1.
017400
017500     05      W-AUSSTIEG-SCHALTER PIC 9       VALUE ZERO.
017600          88 W-AUSSTIEG-OFFEN                 VALUE ZERO.
017700          88 W-AUSSTIEG-GEFUNDEN              VALUE 1.
017800
017900     05      PRG-STATUS          PIC 9       VALUE ZERO.
018000          88 PRG-OK                           VALUE ZERO.
018100          88 PRG-ABBRUCH                      VALUE 1.
018200
018300     05      DATEIEN-OFFEN-SCHALTER PIC 9    VALUE ZERO.
018400          88 DATEIEN-OFFEN                    VALUE 1.
018500     05      FILLER              PIC X(01).
018600
018700*--------------------------------------------------------------------*
018800* Tagestabelle: gueltige Schlusskurse des laufenden Symbols aus der
018900* Kursdatei, in Datumsfolge
019000*--------------------------------------------------------------------*
019100 01          TAGESTABELLE.
019200     05      TAGE-EINTRAG OCCURS 1250 TIMES
019300                          INDEXED BY TT-NDX.
019400         10  TE-CLOSE            PIC S9(05)V9(02).
019500     05      FILLER              PIC X(01).
019600
019700 01          TAGESTABELLE-ALT REDEFINES TAGESTABELLE.
019800     05      TE-BYTES            PIC X(8750).
019900     05      FILLER              PIC X(01).
020000
020100*--------------------------------------------------------------------*
020200* weitere Arbeitsfelder
020300*--------------------------------------------------------------------*
020400 01          WORK-FELDER.
020500     05      W-VORHALTEZEILE     PIC X(06)      VALUE SPACES.
020600     05      FILLER              PIC X(01).
020700
020800 01          ZEILE               PIC X(80)      VALUE SPACES.
020900
021000     COPY    BTSERRC.
021100
021200 PROCEDURE DIVISION.
021300
021400******************************************************************
021500* Steuerungs-Section
021600******************************************************************
021700 A100-STEUERUNG SECTION.
021800 A100-00.
021900     IF  SHOW-VERSION
022000         DISPLAY K-MODUL " Version " K-MODUL-VERS
022100                 " - Treiber Backtest-Simulation"
022200         STOP RUN
022300     END-IF
022400
022500     PERFORM B000-VORLAUF
022600
022700     IF  PRG-ABBRUCH
022800         CONTINUE
022900     ELSE
023000         PERFORM B100-VERARBEITUNG
023100     END-IF
023200
023300     PERFORM B090-ENDE
023400     STOP RUN
023500     .
023600 A100-99.
023700     EXIT.
023800
023900******************************************************************
024000* Vorlauf
024100******************************************************************
024200 B000-VORLAUF SECTION.
024300 B000-00.
024400     PERFORM C000-INIT
024500     PERFORM P100-LESE-PARAMETER
024600
024700     OPEN INPUT SIGNAL-FILE
024800     IF  NOT SG-OK
024900         MOVE "B000-VORLAUF" TO ERROR-PARAGRAPH
025000         MOVE SG-FILE-STATUS TO ERROR-FILE-STATUS
025100         SET ERROR-DATEIFEHLER TO TRUE
025200         MOVE "OPEN SIGNAL-FILE fehlgeschlagen" TO ERROR-TEXT
025300         PERFORM Z999-ERRLOG
025400         SET PRG-ABBRUCH TO TRUE
025500     ELSE
025600         OPEN INPUT DAILY-PRICE-FILE
025700         IF  NOT DP-OK
025800             MOVE "B000-VORLAUF" TO ERROR-PARAGRAPH
025900             MOVE DP-FILE-STATUS TO ERROR-FILE-STATUS
026000             SET ERROR-DATEIFEHLER TO TRUE
026100             MOVE "OPEN DAILY-PRICE-FILE fehlgeschlagen" TO ERROR-TEXT
026200             PERFORM Z999-ERRLOG
026300             CLOSE SIGNAL-FILE
026400             SET PRG-ABBRUCH TO TRUE
026500         ELSE
026600             OPEN OUTPUT TRADE-RESULT-FILE
026700             IF  NOT TR-OK
026800                 MOVE "B000-VORLAUF" TO ERROR-PARAGRAPH
026900                 MOVE TR-FILE-STATUS TO ERROR-FILE-STATUS
027000                 SET ERROR-DATEIFEHLER TO TRUE
027100                 MOVE "OPEN TRADE-RESULT-FILE fehlgeschl." TO ERROR-TEXT
027200                 PERFORM Z999-ERRLOG
027300                 CLOSE SIGNAL-FILE
027400                 CLOSE DAILY-PRICE-FILE
027500                 SET PRG-ABBRUCH TO TRUE
027600             ELSE
027700                 SET DATEIEN-OFFEN TO TRUE
027800             END-IF
027900         END-IF
028000     END-IF
028100     .
028200 B000-99.
028300     EXIT.
028400
028500******************************************************************
028600* Verarbeitung - Gleichlauf Signaldatei / Kursdatei
028700******************************************************************
028800 B100-VERARBEITUNG SECTION.
028900 B100-00.
029000     PERFORM S100-LIES-SIGNALSATZ
029100     PERFORM S200-LIES-KURSSATZ
029200     PERFORM B120-VERARBEITUNGSSCHLEIFE UNTIL SG-LETZTER-SATZ
029300     .
029400 B100-99.
029500     EXIT.
029600
029700 B120-VERARBEITUNGSSCHLEIFE SECTION.
029800 B120-00.
029900     ADD 1 TO C9-SIGNALE-GELESEN
030000     PERFORM C300-LADE-KURSHISTORIE
030100
030200     IF  C4-TAGE-ANZ > ZERO
030300         PERFORM C310-ERMITTLE-KAUFZEILE
030400         PERFORM C320-ERMITTLE-FENSTER
030500         IF  C4-FENSTER-START <= C4-FENSTER-ENDE
030600             PERFORM C330-ERMITTLE-AUSSTIEG
030700             PERFORM C340-BERECHNE-ERGEBNIS
030800         ELSE
030900             ADD 1 TO C9-FENSTER-LEER
031000         END-IF
031100     ELSE
031200         ADD 1 TO C9-SIGNALE-OHNE-HIST
031300     END-IF
031400
031500     PERFORM S100-LIES-SIGNALSATZ
031600     .
031700 B120-99.
031800     EXIT.
031900
032000******************************************************************
032100* Ende
032200******************************************************************
032300 B090-ENDE SECTION.
032400 B090-00.
032500     IF  DATEIEN-OFFEN
032600         CLOSE SIGNAL-FILE
032700         CLOSE DAILY-PRICE-FILE
032800         CLOSE TRADE-RESULT-FILE
032900     END-IF
033000
033100     IF  PRG-ABBRUCH
033200         DISPLAY " "
033300         DISPLAY ">>> BKTDRV0O: ABBRUCH <<<"
033400         DISPLAY " "
033500     ELSE
033600         MOVE C9-SIGNALE-GELESEN TO D-NUM9
033700         STRING "BKTDRV0O: Backtest beendet - Signale gelesen: "
033800                DELIMITED BY SIZE, D-NUM9 DELIMITED BY SIZE
033900           INTO ZEILE
034000         DISPLAY ZEILE
034100         MOVE SPACES TO ZEILE
034200         MOVE C9-TRADES TO D-NUM9
034300         STRING "          Trades geschrieben: " DELIMITED BY SIZE,
034400                D-NUM9 DELIMITED BY SIZE
034500           INTO ZEILE
034600         DISPLAY ZEILE
034700         MOVE SPACES TO ZEILE
034800         MOVE C9-SIGNALE-OHNE-HIST TO D-NUM9
034900         STRING "          ohne Kurshistorie: " DELIMITED BY SIZE,
035000                D-NUM9 DELIMITED BY SIZE
035100           INTO ZEILE
035200         DISPLAY ZEILE
035300         DISPLAY "          Ausgabedatei: TRADRSLT"
035400     END-IF
035500     .
035600 B090-99.
035700     EXIT.
035800
035900******************************************************************
036000* Initialisierung
036100******************************************************************
036200 C000-INIT SECTION.
036300 C000-00.
036400     INITIALIZE SCHALTER
036500                GEN-ERROR
036600                TAGESTABELLE
036700     MOVE ZERO TO C4-TAGE-ANZ
036800                  C9-SIGNALE-GELESEN
036900                  C9-TRADES
037000                  C9-SIGNALE-OHNE-HIST
037100                  C9-FENSTER-LEER
037200     .
037300 C000-99.
037400     EXIT.
037500
037600******************************************************************
037700* Kurshistorie des laufenden Signalsymbols im Gleichlauf laden.
037800* Ueberspringt Kurssaetze mit kleinerem Symbol (keine Signale dafuer)
037900* und uebernimmt alle Saetze mit gleichem Symbol und gueltigem Close.
038000******************************************************************
038100 C300-LADE-KURSHISTORIE SECTION.
038200 C300-00.
038300     MOVE ZERO TO C4-TAGE-ANZ
038400
038500     PERFORM C301-WEITER
038600             UNTIL DP-LETZTER-SATZ OR DP-SYMBOL NOT < SG-SYMBOL
038700
038800     PERFORM C302-UEBERNEHME-KURSSATZ
038900             UNTIL DP-LETZTER-SATZ OR DP-SYMBOL NOT = SG-SYMBOL
039000     .
039100 C300-99.
039200     EXIT.
039300
039400 C301-WEITER SECTION.
039500 C301-00.
039600     PERFORM S200-LIES-KURSSATZ
039700     .
039800 C301-99.
039900     EXIT.
040000
040100 C302-UEBERNEHME-KURSSATZ SECTION.
040200 C302-00.
040300     IF  DP-CLOSE NUMERIC
040400     AND C4-TAGE-ANZ < C4-MAXTAGE
040500         ADD 1 TO C4-TAGE-ANZ
040600         MOVE DP-CLOSE TO TE-CLOSE (C4-TAGE-ANZ)
040700     END-IF
040800     PERFORM S200-LIES-KURSSATZ
040900     .
041000 C302-99.
041100     EXIT.
041200
041300******************************************************************
041400* Kaufzeile ermitteln (Regel B-T1)
041500******************************************************************
041600 C310-ERMITTLE-KAUFZEILE SECTION.
041700 C310-00.
041800     MOVE C4-TAGE-ANZ TO C4-N
041900     IF  C4-N > C3-HALTEDAUER
042000         COMPUTE C4-KAUFZEILE = C4-N - C3-HALTEDAUER
042100     ELSE
042200         MOVE 1 TO C4-KAUFZEILE
042300     END-IF
042400     .
042500 C310-99.
042600     EXIT.
042700
042800******************************************************************
042900* Haltefenster ermitteln (Regel B-T2)
043000******************************************************************
043100 C320-ERMITTLE-FENSTER SECTION.
043200 C320-00.
043300     COMPUTE C4-FENSTER-START = C4-KAUFZEILE + 1
043400     COMPUTE C4-FENSTER-ENDE  = C4-KAUFZEILE + C3-HALTEDAUER
043500     IF  C4-FENSTER-ENDE > C4-N
043600         MOVE C4-N TO C4-FENSTER-ENDE
043700     END-IF
043800     .
043900 C320-99.
044000     EXIT.
044100
044200******************************************************************
044300* Ausstiegstag im Haltefenster ermitteln (Regel B-T3) und
044400* Grundfelder des Handelsergebnisses aus dem Signal uebernehmen
044500******************************************************************
044600 C330-ERMITTLE-AUSSTIEG SECTION.
044700 C330-00.
044800     MOVE SG-SYMBOL       TO TR-SYMBOL
044900     MOVE SG-BUY-PRICE    TO TR-BUY-PRICE
045000     MOVE SG-BUY-QTY      TO TR-BUY-QTY
045100     MOVE SG-TAKE-PROFIT  TO TR-TAKE-PROFIT
045200     MOVE SG-STOP-LOSS    TO TR-STOP-LOSS
045300
045400     SET W-AUSSTIEG-OFFEN TO TRUE
045500     PERFORM C331-PRUEFE-TAG
045600             VARYING C4-I2 FROM C4-FENSTER-START BY 1
045700             UNTIL C4-I2 > C4-FENSTER-ENDE
045800             OR W-AUSSTIEG-GEFUNDEN
045900
046000     IF  NOT W-AUSSTIEG-GEFUNDEN
046100         MOVE TE-CLOSE (C4-FENSTER-ENDE) TO TR-SELL-PRICE
046200     END-IF
046300     .
046400 C330-99.
046500     EXIT.
046600
046700******************************************************************
046800* Hilfsparagraph: einen Tag des Haltefensters pruefen. TAKE-PROFIT
046900* wird vor STOP-LOSS geprueft (Korrektur A.01.00).
047000******************************************************************
047100 C331-PRUEFE-TAG SECTION.
047200 C331-00.
047300     IF  TE-CLOSE (C4-I2) >= TR-TAKE-PROFIT
047400         MOVE TR-TAKE-PROFIT TO TR-SELL-PRICE
047500         SET W-AUSSTIEG-GEFUNDEN TO TRUE
047600     ELSE
047700         IF  TE-CLOSE (C4-I2) <= TR-STOP-LOSS
047800             MOVE TR-STOP-LOSS TO TR-SELL-PRICE
047900             SET W-AUSSTIEG-GEFUNDEN TO TRUE
048000         END-IF
048100     END-IF
048200     .
048300 C331-99.
048400     EXIT.
048500
048600******************************************************************
048700* Handelsergebnis berechnen (Regel B-T4) und TRADE-RESULT-RECORD
048800* schreiben
048900******************************************************************
049000 C340-BERECHNE-ERGEBNIS SECTION.
049100 C340-00.
049200     COMPUTE TR-PNL ROUNDED =
049300             (TR-SELL-PRICE - TR-BUY-PRICE) * TR-BUY-QTY
049400     COMPUTE TR-RETURN-PCT ROUNDED =
049500             (TR-SELL-PRICE - TR-BUY-PRICE) / TR-BUY-PRICE
049600
049700     WRITE TRADE-RESULT-RECORD
049800     IF  TR-OK
049900         ADD 1 TO C9-TRADES
050000     ELSE
050100         MOVE "C340-BERECHNE-ERG" TO ERROR-PARAGRAPH
050200         MOVE TR-FILE-STATUS TO ERROR-FILE-STATUS
050300         SET ERROR-DATEIFEHLER TO TRUE
050400         MOVE "WRITE TRADE-RESULT-RECORD fehlgeschlagen" TO ERROR-TEXT
050500         PERFORM Z999-ERRLOG
050600     END-IF
050700     .
050800 C340-99.
050900     EXIT.
051000
051100******************************************************************
051200* Laufparameter lesen: Haltedauer in Tagen (HOLD-DAYS)
051300******************************************************************
051400 P100-LESE-PARAMETER SECTION.
051500 P100-00.
051600     MOVE K-HALTEDAUER-DEFAULT TO C3-HALTEDAUER
051700
051800     OPEN INPUT PARAMETER-FILE
051900     IF  NOT PARM-OK
052000         DISPLAY "BKTDRV0O: Parameterdatei BTSPARM nicht vorhanden -"
052100         DISPLAY "          Standardwert fuer Haltedauer"
052200     ELSE
052300         READ PARAMETER-FILE
052400             AT END
052500                 DISPLAY "BKTDRV0O: Parameterdatei BTSPARM leer -"
052600                 DISPLAY "          Standardwert fuer Haltedauer"
052700         END-READ
052800
052900         CLOSE PARAMETER-FILE
053000
053100         IF  PM-HALTEDAUER-ALT-X NOT NUMERIC
053200         OR  PM-HALTEDAUER-TAGE NOT > ZERO
053300             DISPLAY "BKTDRV0O: Haltedauer in BTSPARM ungueltig -"
053400             DISPLAY "          Standardwert verwendet"
053500             MOVE K-HALTEDAUER-DEFAULT TO C3-HALTEDAUER
053600         ELSE
053700             MOVE PM-HALTEDAUER-TAGE TO C3-HALTEDAUER
053800         END-IF
053900     END-IF
054000     .
054100 P100-99.
054200     EXIT.
054300
054400******************************************************************
054500* Naechsten Signalsatz lesen
054600******************************************************************
054700 S100-LIES-SIGNALSATZ SECTION.
054800 S100-00.
054900     READ SIGNAL-FILE
055000         AT END
055100             SET SG-LETZTER-SATZ TO TRUE
055200     END-READ
055300     .
055400 S100-99.
055500     EXIT.
055600
055700******************************************************************
055800* Naechsten Kurssatz lesen
055900******************************************************************
056000 S200-LIES-KURSSATZ SECTION.
056100 S200-00.
056200     READ DAILY-PRICE-FILE
056300         AT END
056400             SET DP-LETZTER-SATZ TO TRUE
056500             MOVE HIGH-VALUE TO DP-SYMBOL
056600     END-READ
056700     .
056800 S200-99.
056900     EXIT.
057000
057100******************************************************************
057200* Fehler in Diagnoseblock schreiben/anzeigen
057300******************************************************************
057400 Z999-ERRLOG SECTION.
057500 Z999-00.
057600     SET ERR-GESETZT TO TRUE
057700     MOVE K-MODUL TO MODUL-NAME OF GEN-ERROR
057800     DISPLAY "*** FEHLER IN " MODUL-NAME OF GEN-ERROR
057900             " / " ERROR-PARAGRAPH
058000     DISPLAY "    KENNZEICHEN : " ERROR-KZ
058100     DISPLAY "    FILE-STATUS : " ERROR-FILE-STATUS
058200     DISPLAY "    TEXT        : " ERROR-TEXT
058300     INITIALIZE GEN-ERROR
058400     .
058500 Z999-99.
058600     EXIT.
058700
058800******************************************************************
058900* ENDE Source-Programm
059000******************************************************************
