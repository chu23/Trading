000100*--------------------------------------------------------------------*
000200* Copybook        :: BTSERRC
000300* Kurzbeschreibung :: Gemeinsamer Abbruch-/Diagnoseblock GEN-ERROR,
000400*                     von allen BTS-Treibern beim Programmabbruch
000500*                     gefuellt und per Z999-ERRLOG ausgegeben.
000600* Auftrag          :: BTS8804
000700*--------------------------------------------------------------------*
000800* Vers. | Datum    | von | Kommentar                             *
000900*-------|----------|-----|---------------------------------------*
001000*A.00.00|1988-04-11| jr  | Neuerstellung (angelehnt an WSYS022C,
001100*                        | ohne SQLCA-Anteil, da BTS ohne Datenbank)
001200*-------|----------|-----|---------------------------------------*
001300*A.01.00|1999-01-11| ba  | Jahrtausendwechsel-Pruefung durchgefuehrt
001400*--------------------------------------------------------------------*
001500*
001600 01          GEN-ERROR.
001700     05      ERR-STAT                   PIC 9.
001800          88 ERR-OK                     VALUE ZERO.
001900          88 ERR-GESETZT                VALUE 1.
002000     05      MODUL-NAME                 PIC X(08).
002100     05      ERROR-KZ                   PIC X(02).
002200          88 ERROR-DATEIFEHLER           VALUE "DF".
002300          88 ERROR-PARAMETERFEHLER       VALUE "PF".
002400          88 ERROR-RECHENFEHLER          VALUE "RF".
002500     05      ERROR-PARAGRAPH            PIC X(12).
002600     05      ERROR-SATZNR               PIC S9(09) COMP.
002700     05      ERROR-FILE-STATUS          PIC X(02).
002800     05      ERROR-TEXT                 PIC X(60).
002900     05      FILLER                     PIC X(09).
